000100******************************************************************00000100
000200*                                                                 *00000200
000300*    RSCCFG  -  RELATIONSHIP SCORING - FIXED ANALYSIS PARAMETERS  *00000300
000400*                                                                 *00000400
000500*    THIS MEMBER IS THE "CONFIGURATION" COMPONENT FOR THE RSCORE  *00000500
000600*    CONTACT-SCORING RUN.  ALL WEIGHT CAPS, TIER CUT-OFFS AND     *00000600
000700*    ROUNDING RULES LIVE HERE SO A CHANGE TO THE SCORING MODEL IS *00000700
000800*    ONE COPYBOOK CHANGE, NOT A HUNT THROUGH BOTH PROGRAMS.       *00000800
000900*                                                                 *00000900
001000*    COPIED BY:  RSCORE1 (ANALYSIS)  AND  RSCORE2 (REPORTING)     *00001000
001100*                                                                 *00001100
001200*    CHANGE LOG                                                   00001200
001300*    ----------                                                   00001300
001400*    03/11/94  RGG  0411-04  ORIGINAL CUT - FREQ/RECIP/RECENCY/   *00001400
001500*                            ENGAGEMENT WEIGHTS PER ANALYTICS     *00001500
001600*                            MEMO 94-07.                          00001600
001700*    09/22/97  DWS  0922-11  TIER LABELS WIDENED TO X(08) TO      *00001700
001800*                            MATCH SCR-TIER ON THE SCORE FILE.    *00001800
001900*    06/14/99  PAT  0614-02  Y2K -- NO DATE LITERALS IN THIS      *00001900
002000*                            MEMBER, REVIEWED AND SIGNED OFF.     *00002000
002100*    02/03/04  RGG  0203-19  RSC-MAX-CONTACTS BROKEN OUT OF THE   *00002100
002200*                            OLD RSCORE1 77-LEVEL SO RSCORE1 AND  *00002200
002300*                            RSCORE2 SHARE ONE LIMIT.             *00002300
002320*    02/09/11  RGG  0209-05  RSC-PERIOD-LEN-ERR WIDENED TO X(22)  *00002320
002330*                            TO MATCH RSC-TABLE-OVFL-ERR -- WAS   *00002330
002340*                            TRUNCATING THE WORD "LENGTH" ON THE  *00002340
002350*                            ABORT MESSAGE.                       *00002350
002360*    02/09/11  RGG  0209-06  RSC-ENGAGE-MEDIA-BONUS-CAP ADDED --  *00002360
002370*                            THE PER-CONTACT MEDIA BONUS ITSELF   *00002370
002380*                            IS NOW CAPPED BEFORE IT IS ADDED TO  *00002380
002390*                            THE ENGAGEMENT BASE, PER MEMO 94-11. *00002390
002500*                                                                 *00002500
002600******************************************************************00002600
002700 01  RSC-CONFIG-PARMS.                                            00002700
002800     05  RSC-PERIOD-LEN-ERR         PIC X(22)  VALUE               00002800
002900             'INVALID PERIOD LENGTH'.                              00002900
003000     05  RSC-TABLE-OVFL-ERR         PIC X(22)  VALUE               00003000
003100             'CONTACT TABLE OVERFLOW'.                             00003100
003200     05  RSC-MAX-CONTACTS           PIC 9(3)   COMP-3  VALUE 200.  00003200
003300*                                                                 *00003300
003400*--- FREQUENCY COMPONENT (F) -- 40 X TOTAL / PRM-DAYS, CAPPED ----*00003400
003500     05  RSC-FREQ-MAX-WT            PIC 9(2)V9(2) COMP-3 VALUE     00003500
003600             40.00.                                                00003600
003700     05  RSC-FREQ-CAP               PIC 9(2)V9(2) COMP-3 VALUE     00003700
003800             40.00.                                                00003800
003900*                                                                 *00003900
004000*--- RECIPROCITY COMPONENT (R) -- 30 X MIN/MAX SENT,RECVD --------*00004000
004100     05  RSC-RECIP-MAX-WT           PIC 9(2)V9(2) COMP-3 VALUE     00004100
004200             30.00.                                                00004200
004300*                                                                 *00004300
004400*--- RECENCY COMPONENT (C) -- BANDED ON DAYS SINCE LAST MESSAGE --*00004400
004500     05  RSC-RECENCY-BAND-1-HI      PIC 9(3)   COMP-3  VALUE 7.    00004500
004600     05  RSC-RECENCY-BAND-1-WT      PIC 9(2)V9(2) COMP-3 VALUE     00004600
004700             20.00.                                                00004700
004800     05  RSC-RECENCY-BAND-2-HI      PIC 9(3)   COMP-3  VALUE 30.   00004800
004900     05  RSC-RECENCY-BAND-2-WT      PIC 9(2)V9(2) COMP-3 VALUE     00004900
005000             12.00.                                                00005000
005100     05  RSC-RECENCY-BAND-3-HI      PIC 9(3)   COMP-3  VALUE 90.   00005100
005200     05  RSC-RECENCY-BAND-3-WT      PIC 9(2)V9(2) COMP-3 VALUE     00005200
005300             5.00.                                                 00005300
005400     05  RSC-RECENCY-BAND-4-WT      PIC 9(2)V9(2) COMP-3 VALUE     00005400
005500             0.00.                                                 00005500
005600*                                                                 *00005600
005700*--- ENGAGEMENT COMPONENT (E) -- AVG LENGTH BASE + MEDIA BONUS ---*00005700
005800     05  RSC-ENGAGE-HI-AVGLEN       PIC 9(3)   COMP-3  VALUE 20.   00005800
005900     05  RSC-ENGAGE-HI-BASE         PIC 9(2)V9(2) COMP-3 VALUE     00005900
006000             5.00.                                                 00006000
006100     05  RSC-ENGAGE-MID-AVGLEN      PIC 9(3)   COMP-3  VALUE 5.    00006100
006200     05  RSC-ENGAGE-MID-BASE        PIC 9(2)V9(2) COMP-3 VALUE     00006200
006300             2.00.                                                 00006300
006400     05  RSC-ENGAGE-LO-BASE         PIC 9(2)V9(2) COMP-3 VALUE     00006400
006500             0.00.                                                 00006500
006600     05  RSC-ENGAGE-MEDIA-BONUS     PIC 9(2)V9(2) COMP-3 VALUE     00006600
006700             1.00.                                                 00006700
006750     05  RSC-ENGAGE-MEDIA-BONUS-CAP PIC 9(2)V9(2) COMP-3 VALUE     00006750
006760             5.00.                                                 00006760
006800     05  RSC-ENGAGE-MAX-WT          PIC 9(2)V9(2) COMP-3 VALUE     00006800
006900             10.00.                                                00006900
007000*                                                                 *00007000
007100*--- TIER CLASSIFICATION CUT-OFFS (APPLIED TO THE FINAL SCORE) --*00007100
007200     05  RSC-TIER-CLOSE-LO          PIC 9(3)V9(2) COMP-3 VALUE     00007200
007300             75.00.                                                00007300
007400     05  RSC-TIER-FRIEND-LO         PIC 9(3)V9(2) COMP-3 VALUE     00007400
007500             50.00.                                                00007500
007600     05  RSC-TIER-CASUAL-LO         PIC 9(3)V9(2) COMP-3 VALUE     00007600
007700             25.00.                                                00007700
007800     05  RSC-TIER-CLOSE-NAME        PIC X(08)  VALUE 'CLOSE   '.   00007800
007900     05  RSC-TIER-FRIEND-NAME       PIC X(08)  VALUE 'FRIEND  '.   00007900
008000     05  RSC-TIER-CASUAL-NAME       PIC X(08)  VALUE 'CASUAL  '.   00008000
008100     05  RSC-TIER-DORMANT-NAME      PIC X(08)  VALUE 'DORMANT '.   00008100
008200     05  FILLER                     PIC X(20)  VALUE SPACES.      00008200
