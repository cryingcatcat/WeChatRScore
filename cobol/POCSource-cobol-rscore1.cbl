000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER    00000200
000300* ALL RIGHTS RESERVED                                              00000300
000400****************************************************************** 00000400
000500* PROGRAM:  RSCORE1                                                00000500
000600*                                                                  00000600
000700* MESSAGE STORE LOADER / RELATION ANALYZER -- READS THE RUN        00000700
000800* PARAMETER RECORD AND THE CHAT MESSAGE FILE, VALIDATES EACH       00000800
000900* MESSAGE, ACCUMULATES PER-CONTACT STATS, COMPUTES SCORE AND       00000900
001000* TIER.  CALLS RSCORE2 AT END OF JOB TO SORT, WRITE THE SCORE      00001000
001100* FILE AND PRINT THE SUMMARY.                                      00001100
001200*                                                                  00001200
001300* FATAL ABORTS: INVALID PERIOD LENGTH (PRM-DAYS = 000), CONTACT    00001300
001400* TABLE OVERFLOW (201ST DISTINCT CONTACT ID).                      00001400
001500*                                                                  00001500
001600* CHANGE LOG                                                       00001600
001700* ----------                                                       00001700
001800* 03/11/94  RGG  0411-04  ORIGINAL CUT, 100-ENTRY TABLE, F/R ONLY. 00001800
001900* 11/02/94  RGG  1102-09  ADDED RECENCY (C), ENGAGEMENT (E).       00001900
002000* 07/02/95  RGG  0702-08  TABLE RAISED TO 200 ENTRIES, MSG-TYPE    00002000
002100*                         'L' SPLIT OUT OF 'I'.                    00002100
002200* 04/18/96  DWS  0418-02  REMOVED SAM-STYLE SEQUENCE CHECK --      00002200
002300*                         MESSAGE FILE IS UNSORTED.                00002300
002400* 09/22/97  DWS  0922-11  REASON CODES MATCH SCORE FILE TIER       00002400
002500*                         WIDTH CONVENTION.                        00002500
002600* 06/14/99  PAT  0614-02  Y2K -- DATES REVIEWED, CENTURY-SAFE,     00002600
002700*                         SIGNED OFF.                              00002700
002800* 02/03/04  RGG  0203-19  WEIGHT CAPS/TIER CUT-OFFS MOVED TO       00002800
002900*                         RSCCFG.                                  00002900
003000* 08/30/07  DWS  0830-03  TABLE OVERFLOW NOW ABENDS RC=16 --       00003000
003100*                         WAS SILENTLY DROPPING ACCT 0000417.      00003100
003200* 02/09/11  RGG  0209-05  4 SCORE FIELDS ADDED TO WS-SCORE-WORK,   00003200
003300*                         MISSING FROM 3000-COMPUTE-SCORES.        00003300
003400* 02/09/11  RGG  0209-06  MEDIA BONUS NOW CAPPED BEFORE ADD TO     00003400
003500*                         BASE, PER MEMO 94-11.                    00003500
003600* 03/14/11  RGG  0314-02  WS-SEARCH-IX/WS-SCORE-IX TO 77-LEVELS.   00003600
003700* 06/02/11  RGG  0602-04  PARAGRAPH COMMENTARY EXPANDED FOR THE    00003700
003800*                         AUDIT REVIEW -- NO LOGIC CHANGED.        00003800
003900*                                                                  00003900
004000* OPERATIONS NOTES                                                 00004000
004100* ----------------                                                 00004100
004200* THIS STEP IS THE FIRST STEP OF THE NIGHTLY RELATION-SCORE        00004200
004300* JOB.  IT MUST RUN BEFORE RSCORE2 IS INVOKED -- RSCORE1 CALLS     00004300
004400* RSCORE2 DIRECTLY AT 4000-CALL-REPORT-BUILDER, SO THE TWO ARE     00004400
004500* NOT SEPARATE JOB STEPS, BUT OPERATIONS SHOULD STILL TREAT A      00004500
004600* NON-ZERO RETURN-CODE FROM THIS STEP AS A FAILURE OF THE WHOLE    00004600
004700* RELATION-SCORE RUN, NOT JUST THE LOAD PHASE.                     00004700
004800*                                                                  00004800
004900* RESTART: THIS PROGRAM IS NOT RESTARTABLE MID-FILE.  ANY FATAL    00004900
005000* ABORT (RC=16) MEANS THE ENTIRE STEP MUST BE RERUN FROM THE       00005000
005100* BEGINNING OF THE MESSAGE FILE -- THERE IS NO CHECKPOINT.  THE    00005100
005200* TWO FATAL CONDITIONS ARE PRM-DAYS = 000 (BAD PARAMETER CARD,     00005200
005300* FIX THE CARD AND RERUN) AND CONTACT TABLE OVERFLOW (MORE THAN    00005300
005400* RSC-MAX-CONTACTS DISTINCT CONTACTS IN ONE RUN -- NOTIFY THE      00005400
005500* SYSTEMS PROGRAMMER, THE TABLE SIZE MAY NEED TO BE RAISED).       00005500
005600*                                                                  00005600
005700* THE ERROR-FILE OUTPUT IS NOT FATAL ON ITS OWN -- A NON-ZERO      00005700
005800* RSC-RECORDS-REJECTED COUNT IS EXPECTED IN NORMAL OPERATION       00005800
005900* WHENEVER THE UPSTREAM EXTRACT CARRIES A FEW BAD RECORDS, AND     00005900
006000* DOES NOT BY ITSELF CAUSE A NON-ZERO RETURN-CODE.  DATA           00006000
006100* QUALITY REVIEWS ERRFILE ON REQUEST, NOT EVERY NIGHT.             00006100
006200*                                                                  00006200
006300****************************************************************** 00006300
006400 IDENTIFICATION DIVISION.                                          00006400
006500 PROGRAM-ID.     RSCORE1.                                          00006500
006600 AUTHOR.         R. GUNDERSON.                                     00006600
006700 INSTALLATION.   COBOL DEVELOPMENT CENTER.                         00006700
006800 DATE-WRITTEN.   03/11/94.                                         00006800
006900 DATE-COMPILED.  03/11/94.                                         00006900
007000 SECURITY.       NON-CONFIDENTIAL.                                 00007000
007100                                                                   00007100
007200 ENVIRONMENT DIVISION.                                             00007200
007300 CONFIGURATION SECTION.                                            00007300
007400 SOURCE-COMPUTER. IBM-390.                                         00007400
007500 OBJECT-COMPUTER. IBM-390.                                         00007500
007600                                                                   00007600
007700 INPUT-OUTPUT SECTION.                                             00007700
007800 FILE-CONTROL.                                                     00007800
007900                                                                   00007900
008000*    THE THREE LOGICAL NAMES BELOW (PARMFILE, MSGFILE, ERRFILE)    00008000
008100*    ARE WHAT THE JCL DD STATEMENTS FOR THIS STEP MUST NAME --     00008100
008200*    THIS SHOP DOES NOT CODE A PHYSICAL DATA SET NAME OR DSN IN    00008200
008300*    THE SOURCE, ONLY THE DD NAME, SO THE SAME LOAD MODULE RUNS    00008300
008400*    UNCHANGED AGAINST TEST, ACCEPTANCE AND PRODUCTION JCL.        00008400
008500                                                                   00008500
008600*    PARAMETER-FILE CARRIES A SINGLE RUN-CONTROL RECORD --         00008600
008700*    THE AS-OF DATE AND THE LOOK-BACK PERIOD LENGTH IN DAYS.       00008700
008800     SELECT PARAMETER-FILE  ASSIGN TO PARMFILE                     00008800
008900            FILE STATUS  IS  WS-PRMFILE-STATUS.                    00008900
009000                                                                   00009000
009100*    MESSAGE-FILE IS THE RAW CHAT TRAFFIC EXTRACT, ONE RECORD      00009100
009200*    PER MESSAGE, UNSORTED (SEE 04/18/96 CHANGE LOG ENTRY).        00009200
009300     SELECT MESSAGE-FILE    ASSIGN TO MSGFILE                      00009300
009400            FILE STATUS  IS  WS-MSGFILE-STATUS.                    00009400
009500                                                                   00009500
009600*    ERROR-FILE RECEIVES ONE IMAGE-PLUS-REASON-CODE RECORD FOR     00009600
009700*    EVERY MESSAGE THAT FAILS 2100-VALIDATE-MESSAGE.               00009700
009800     SELECT ERROR-FILE      ASSIGN TO ERRFILE                      00009800
009900            FILE STATUS  IS  WS-ERRFILE-STATUS.                    00009900
010000                                                                   00010000
010100****************************************************************** 00010100
010200 DATA DIVISION.                                                    00010200
010300 FILE SECTION.                                                     00010300
010400                                                                   00010400
010500*    PARAMETER RECORD LAYOUT IS SHARED WITH RSCORE2 VIA            00010500
010600*    COPYBOOK RSCPRM SO BOTH PROGRAMS AGREE ON THE AS-OF DATE      00010600
010700*    AND PERIOD LENGTH WITHOUT A SEPARATE PARM CARD FORMAT.        00010700
010800*    BLOCK CONTAINS 0 LETS THE ACCESS METHOD CHOOSE THE            00010800
010900*    BLOCKING FACTOR -- THE SHOP DOES NOT HARD-CODE BLOCK SIZES    00010900
011000*    INTO THE SOURCE FOR FILES THAT MAY BE REBLOCKED BY JCL.       00011000
011100 FD  PARAMETER-FILE                                                00011100
011200     RECORDING MODE IS F                                           00011200
011300     BLOCK CONTAINS 0 RECORDS.                                     00011300
011400 COPY RSCPRM.                                                      00011400
011500                                                                   00011500
011600*    MESSAGE RECORD LAYOUT -- SEE COPYBOOK RSCMSG FOR THE          00011600
011700*    DIRECTION/TYPE INDICATOR BYTES AND THEIR 88-LEVELS.  THIS     00011700
011800*    IS THE HIGH-VOLUME FILE OF THE RUN -- ONE RECORD PER CHAT     00011800
011900*    MESSAGE EXTRACTED SINCE THE PRIOR RUN'S AS-OF DATE, WHICH     00011900
012000*    CAN RUN INTO THE MILLIONS OF RECORDS ON A BUSY DAY.           00012000
012100 FD  MESSAGE-FILE                                                  00012100
012200     RECORDING MODE IS F                                           00012200
012300     BLOCK CONTAINS 0 RECORDS.                                     00012300
012400 COPY RSCMSG.                                                      00012400
012500                                                                   00012500
012600*    ERROR-RECORD IS KEPT LOCAL TO THIS PROGRAM -- IT IS NOT       00012600
012700*    READ BY ANY DOWNSTREAM JOB STEP, ONLY REVIEWED BY DATA        00012700
012800*    QUALITY WHEN RSC-RECORDS-REJECTED IS NON-ZERO.                00012800
012900 FD  ERROR-FILE                                                    00012900
013000     RECORDING MODE IS F                                           00013000
013100     BLOCK CONTAINS 0 RECORDS.                                     00013100
013200 01  ERROR-RECORD.                                                 00013200
013300*        THE FULL 60-BYTE MESSAGE IMAGE IS CARRIED AS-IS SO DATA   00013300
013400*        QUALITY CAN SEE EXACTLY WHAT THE EXTRACT SENT, WITHOUT    00013400
013500*        HAVING TO RECONSTRUCT IT FROM THE REASON CODE ALONE.      00013500
013600     05  ERR-MESSAGE-IMAGE          PIC X(60).                     00013600
013700     05  FILLER                     PIC X(01)  VALUE SPACE.        00013700
013800*        ONE OF THE FIVE WS-REJECT-REASON LITERALS FROM 2100 --    00013800
013900*        SEE 2900-REPORT-REJECT.                                   00013900
014000     05  ERR-REASON-CODE            PIC X(19).                     00014000
014100                                                                   00014100
014200****************************************************************** 00014200
014300 WORKING-STORAGE SECTION.                                          00014300
014400****************************************************************** 00014400
014500* DATA ELEMENT GLOSSARY -- THE HANDFUL OF FIELDS THAT CARRY        00014500
014600* MEANING ACROSS MORE THAN ONE PARAGRAPH.  FIELDS LOCAL TO A       00014600
014700* SINGLE PARAGRAPH ARE COMMENTED WHERE THEY ARE DECLARED.          00014700
014800*                                                                  00014800
014900*   WS-ASOF-SERIAL         DAY SERIAL OF PRM-ASOF, SET ONCE AT     00014900
015000*                          1300, READ BY 3300 FOR EVERY CONTACT.   00015000
015100*   WS-PERIOD-START-SERIAL FIRST IN-PERIOD DAY SERIAL, SET ONCE    00015100
015200*                          AT 1300, READ BY 2200 FOR EVERY         00015200
015300*                          MESSAGE.                                00015300
015400*   WS-MSG-SERIAL          CURRENT MESSAGE'S DAY SERIAL, SET BY    00015400
015500*                          2200, READ BY 2500 TO UPDATE THE        00015500
015600*                          CONTACT'S LAST-SEEN SERIAL.             00015600
015700*   WS-SEARCH-IX           POSITIONED BY 2500/2510 DURING THE      00015700
015800*                          LOAD PASS -- ON RETURN FROM 2500 IT     00015800
015900*                          POINTS AT THE CONTACT JUST UPDATED.     00015900
016000*   WS-SCORE-IX            POSITIONED BY THE VARYING PERFORM IN    00016000
016100*                          000-MAIN DURING THE SCORE PASS --       00016100
016200*                          NEVER USED DURING THE LOAD PASS, AND    00016200
016300*                          WS-SEARCH-IX IS NEVER USED DURING THE   00016300
016400*                          SCORE PASS.  THE TWO DO NOT MIX.        00016400
016500*   WS-REJECT-REASON       SET BY 2100, CONSUMED BY 2900.  BLANK   00016500
016600*                          MEANS THE MESSAGE PASSED ALL FIVE       00016600
016700*                          VALIDATION TESTS.                       00016700
016800*                                                                  00016800
016900*    SUBSCRIPTS FOR THE CONTACT TABLE SEARCH (2510) AND FOR        00016900
017000*    THE SCORING PASS (3000) -- KEPT AS STANDALONE 77-LEVELS       00017000
017100*    PER SHOP CONVENTION, NOT BURIED IN A GROUP.                   00017100
017200 77  WS-SEARCH-IX               PIC 9(3)  COMP.                    00017200
017300 77  WS-SCORE-IX                PIC 9(3)  COMP.                    00017300
017400*    FILE STATUS BYTES -- CHECKED AFTER EVERY OPEN/READ.           00017400
017500 01  WS-FILE-STATUSES.                                             00017500
017600     05  WS-PRMFILE-STATUS          PIC X(2)  VALUE SPACES.        00017600
017700     05  WS-MSGFILE-STATUS          PIC X(2)  VALUE SPACES.        00017700
017800     05  WS-ERRFILE-STATUS          PIC X(2)  VALUE SPACES.        00017800
017900                                                                   00017900
018000*    PROGRAM SWITCHES.  EACH IS A SINGLE-CHARACTER Y/N FLAG        00018000
018100*    WITH AN 88-LEVEL CONDITION NAME FOR THE PROCEDURE DIVISION    00018100
018200*    TO TEST -- NO SWITCH IS EVER TESTED BY COMPARING TO 'Y'       00018200
018300*    OR 'N' DIRECTLY, ONLY BY ITS 88-LEVEL.                        00018300
018400 01  WS-SWITCHES.                                                  00018400
018500*        SET BY 2050, TESTED BY THE UNTIL ON 000-MAIN'S LOAD       00018500
018600*        PASS PERFORM.                                             00018600
018700     05  WS-MSG-EOF-SW              PIC X(1)  VALUE 'N'.           00018700
018800         88  MSG-FILE-EOF                      VALUE 'Y'.          00018800
018900*        SET BY 2100, TESTED BY 2000 TO ROUTE A MESSAGE TO         00018900
019000*        ACCUMULATION OR TO 2900-REPORT-REJECT.                    00019000
019100     05  WS-MSG-VALID-SW            PIC X(1)  VALUE 'Y'.           00019100
019200         88  MSG-IS-VALID                      VALUE 'Y'.          00019200
019300*        SET BY 2150, TESTED BY 2100.                              00019300
019400     05  WS-DATE-VALID-SW           PIC X(1)  VALUE 'Y'.           00019400
019500         88  CALENDAR-DATE-OK                  VALUE 'Y'.          00019500
019600*        SET BY 2160, TESTED BY 2150 AND 3600.  LOCAL TO A         00019600
019700*        SINGLE DATE CONVERSION -- NEVER CARRIED BETWEEN TWO       00019700
019800*        DIFFERENT DATES.                                          00019800
019900     05  WS-LEAP-SW                 PIC X(1)  VALUE 'N'.           00019900
020000         88  YEAR-IS-LEAP                      VALUE 'Y'.          00020000
020100*        SET BY 2200, TESTED BY 2000.                              00020100
020200     05  WS-OUT-OF-PERIOD-SW        PIC X(1)  VALUE 'N'.           00020200
020300         88  MSG-OUT-OF-PERIOD                 VALUE 'Y'.          00020300
020400*        SET BY 2500/2510, TESTED BY 2500 TO DECIDE WHETHER A      00020400
020500*        NEW TABLE ENTRY MUST BE BUILT.                            00020500
020600     05  WS-CONTACT-FOUND-SW        PIC X(1)  VALUE 'N'.           00020600
020700         88  CONTACT-WAS-FOUND                 VALUE 'Y'.          00020700
020800                                                                   00020800
020900*    SET BY 2100-VALIDATE-MESSAGE, READ BY 2900-REPORT-REJECT      00020900
021000*    TO BUMP THE MATCHING RSC-REJ-xxxx COUNTER AND TAG THE         00021000
021100*    ERROR-FILE IMAGE.  VALUES ARE THE LITERALS USED IN THE        00021100
021200*    EVALUATE AT 2900 -- KEEP THE TWO IN STEP IF THIS CHANGES.     00021200
021300 01  WS-REJECT-REASON               PIC X(19) VALUE SPACES.        00021300
021400                                                                   00021400
021500*    CALENDAR ARITHMETIC TABLES.  BUILT AS VALUE-CLAUSE FILLER     00021500
021600*    TABLES AND REDEFINED AS OCCURS TABLES, THE SAME WAY THE       00021600
021700*    SHOP LAYS OUT RATE/LIMIT TABLES ELSEWHERE -- A VALUE          00021700
021800*    CLAUSE PER ENTRY IS EASIER TO AUDIT AGAINST A CALENDAR        00021800
021900*    THAN AN OCCURS ... VALUE WOULD BE.                            00021900
022000 01  WS-MONTH-TABLES.                                              00022000
022100*        CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP.   00022100
022200     05  WS-CUM-DAYS-TABLE.                                        00022200
022300         10  FILLER                 PIC 9(3)  VALUE 000.           00022300
022400         10  FILLER                 PIC 9(3)  VALUE 031.           00022400
022500         10  FILLER                 PIC 9(3)  VALUE 059.           00022500
022600         10  FILLER                 PIC 9(3)  VALUE 090.           00022600
022700         10  FILLER                 PIC 9(3)  VALUE 120.           00022700
022800         10  FILLER                 PIC 9(3)  VALUE 151.           00022800
022900         10  FILLER                 PIC 9(3)  VALUE 181.           00022900
023000         10  FILLER                 PIC 9(3)  VALUE 212.           00023000
023100         10  FILLER                 PIC 9(3)  VALUE 243.           00023100
023200         10  FILLER                 PIC 9(3)  VALUE 273.           00023200
023300         10  FILLER                 PIC 9(3)  VALUE 304.           00023300
023400         10  FILLER                 PIC 9(3)  VALUE 334.           00023400
023500     05  WS-CUM-DAYS-R  REDEFINES WS-CUM-DAYS-TABLE.               00023500
023600         10  WS-CUM-DAYS            PIC 9(3)  OCCURS 12 TIMES.     00023600
023700*        DAYS IN EACH MONTH, NON-LEAP -- FEBRUARY ADJUSTED BY      00023700
023800*        2150/3600 WHEN YEAR-IS-LEAP.                              00023800
023900     05  WS-DAYS-IN-MONTH-TABLE.                                   00023900
024000         10  FILLER                 PIC 9(2)  VALUE 31.            00024000
024100         10  FILLER                 PIC 9(2)  VALUE 28.            00024100
024200         10  FILLER                 PIC 9(2)  VALUE 31.            00024200
024300         10  FILLER                 PIC 9(2)  VALUE 30.            00024300
024400         10  FILLER                 PIC 9(2)  VALUE 31.            00024400
024500         10  FILLER                 PIC 9(2)  VALUE 30.            00024500
024600         10  FILLER                 PIC 9(2)  VALUE 31.            00024600
024700         10  FILLER                 PIC 9(2)  VALUE 31.            00024700
024800         10  FILLER                 PIC 9(2)  VALUE 30.            00024800
024900         10  FILLER                 PIC 9(2)  VALUE 31.            00024900
025000         10  FILLER                 PIC 9(2)  VALUE 30.            00025000
025100         10  FILLER                 PIC 9(2)  VALUE 31.            00025100
025200     05  WS-DAYS-IN-MONTH-R  REDEFINES WS-DAYS-IN-MONTH-TABLE.     00025200
025300         10  WS-DAYS-IN-MONTH       PIC 9(2)  OCCURS 12 TIMES.     00025300
025400                                                                   00025400
025500*    SCRATCH AREA FOR THE CURRENT DATE BEING CONVERTED TO A        00025500
025600*    SERIAL NUMBER -- RELOADED EACH TIME 3600 IS PERFORMED,        00025600
025700*    ONCE FOR THE AS-OF DATE AND ONCE PER MESSAGE DATE.            00025700
025800 01  WS-DATE-CALC-AREA.                                            00025800
025900     05  WS-CALC-YYYY               PIC 9(4)  COMP.                00025900
026000     05  WS-CALC-MM                 PIC 9(2)  COMP.                00026000
026100     05  WS-CALC-DD                 PIC 9(2)  COMP.                00026100
026200     05  WS-CALC-SERIAL             PIC S9(9) COMP.                00026200
026300     05  WS-CALC-DAYS-BEFORE-YEAR   PIC S9(9) COMP.                00026300
026400     05  WS-CALC-DAYS-BEFORE-MONTH  PIC 9(3)  COMP.                00026400
026500     05  WS-CALC-MAX-DAY            PIC 9(2)  COMP.                00026500
026600                                                                   00026600
026700*    WORK FIELDS FOR 3610-DAYS-BEFORE-YEAR'S DAY-COUNT FORMULA.    00026700
026800 01  WS-DBY-WORK-AREA.                                             00026800
026900     05  WS-DBY-YEAR                PIC 9(4)  COMP.                00026900
027000     05  WS-DBY-Y1                  PIC S9(5) COMP.                00027000
027100     05  WS-DBY-RESULT              PIC S9(9) COMP.                00027100
027200     05  WS-DBY-T1                  PIC S9(9) COMP.                00027200
027300     05  WS-DBY-T2                  PIC S9(9) COMP.                00027300
027400     05  WS-DBY-T3                  PIC S9(9) COMP.                00027400
027500                                                                   00027500
027600*    THE THREE SERIAL NUMBERS THE LOADER CARES ABOUT: THE AS-OF    00027600
027700*    DATE, THE FIRST DAY OF THE LOOK-BACK PERIOD, AND WHICHEVER    00027700
027800*    MESSAGE IS CURRENTLY BEING TESTED AT 2200-CHECK-PERIOD.       00027800
027900 01  WS-PERIOD-AREA.                                               00027900
028000     05  WS-ASOF-SERIAL             PIC S9(9) COMP.                00028000
028100     05  WS-PERIOD-START-SERIAL     PIC S9(9) COMP.                00028100
028200     05  WS-MSG-SERIAL              PIC S9(9) COMP.                00028200
028300                                                                   00028300
028400*    THE FOUR SCORE COMPONENTS PLUS THE INTERMEDIATE VALUES        00028400
028500*    3100-3400 NEED TO COMPUTE THEM.  ALL FOUR MUST BE PRESENT     00028500
028600*    HERE OR 3000-COMPUTE-SCORES' FINAL ADD WILL PICK UP           00028600
028700*    WHATEVER GARBAGE WAS LEFT FROM THE PRIOR CONTACT (SEE THE     00028700
028800*    02/09/11 CHANGE LOG ENTRY -- THIS BIT THE SHOP ONCE).         00028800
028900 01  WS-SCORE-WORK.                                                00028900
029000     05  WS-FREQ-SCORE              PIC 9(3)V9(2)  COMP-3.         00029000
029100     05  WS-RECIP-SCORE             PIC 9(3)V9(2)  COMP-3.         00029100
029200     05  WS-RECENCY-SCORE           PIC 9(3)V9(2)  COMP-3.         00029200
029300     05  WS-ENGAGE-SCORE            PIC 9(3)V9(2)  COMP-3.         00029300
029400     05  WS-MIN-SENT-RECV           PIC 9(5)  COMP.                00029400
029500     05  WS-MAX-SENT-RECV           PIC 9(5)  COMP.                00029500
029600     05  WS-AVG-LEN                 PIC 9(5)  COMP.                00029600
029700     05  WS-RECENCY-GAP             PIC S9(9) COMP.                00029700
029800     05  WS-MEDIA-BONUS             PIC 9(2)V9(2)  COMP-3.         00029800
029900                                                                   00029900
030000*    WEIGHTS, CAPS AND TIER CUT-OFFS -- MOVED OUT OF THIS          00030000
030100*    PROGRAM TO RSCCFG BY THE 02/03/04 CHANGE SO BUSINESS CAN      00030100
030200*    RETUNE THE SCORING MODEL WITHOUT A RECOMPILE OF RSCORE1.      00030200
030300 COPY RSCCFG.                                                      00030300
030400                                                                   00030400
030500*    RSCCFG FIELD NOTES (KEPT HERE SINCE THIS IS WHERE MOST OF     00030500
030600*    THEM ARE READ) --                                             00030600
030700*      RSC-FREQ-MAX-WT/RSC-FREQ-CAP FEED 3100.                     00030700
030800*      RSC-RECIP-MAX-WT FEEDS 3200.                                00030800
030900*      RSC-RECENCY-BAND-n-HI/WT (FOUR BANDS) FEED 3300.            00030900
031000*      RSC-ENGAGE-HI/MID/LO-AVGLEN AND -BASE, RSC-ENGAGE-MEDIA-    00031000
031100*      BONUS, RSC-ENGAGE-MEDIA-BONUS-CAP AND RSC-ENGAGE-MAX-WT     00031100
031200*      ALL FEED 3400.                                              00031200
031300*      RSC-TIER-CLOSE/FRIEND/CASUAL-LO AND THE FOUR RSC-TIER-      00031300
031400*      xxxx-NAME LITERALS FEED 3500.                               00031400
031500*      RSC-PERIOD-LEN-ERR AND RSC-TABLE-OVFL-ERR ARE THE TWO       00031500
031600*      FATAL-ABORT MESSAGE TEXTS, DISPLAYED AT 1200 AND 2500.      00031600
031700*    NONE OF THESE ARE RECOMPILED WITH THIS PROGRAM -- CHANGE      00031700
031800*    RSCCFG, RECOMPILE BOTH RSCORE1 AND RSCORE2 (RSCORE2 ALSO      00031800
031900*    COPIES RSCCFG FOR ITS TIER-BREAK PRINT LINES), DONE.          00031900
032000*                                                                  00032000
032100*    THE CONTACT TABLE ITSELF -- ONE ENTRY PER DISTINCT MSG-       00032100
032200*    CONTACT-ID SEEN THIS RUN, CARRIED FORWARD TO RSCORE2 VIA      00032200
032300*    RSC-CONTACT-TABLE-AREA ON THE CALL AT 4000.                   00032300
032400 COPY RSCTAB.                                                      00032400
032500                                                                   00032500
032600*    RSCTAB FIELD NOTES --                                         00032600
032700*      RSCT-CONTACT-ID    THE TABLE KEY, SET ONCE AT 2500 WHEN     00032700
032800*                         THE ENTRY IS FIRST BUILT, NEVER          00032800
032900*                         CHANGED AFTERWARD.                       00032900
033000*      RSCT-SENT-CT/RECV-CT/TOTAL-CT                               00033000
033100*                         ROLLING COUNTS, UPDATED BY 2500 ON       00033100
033200*                         EVERY ACCEPTED MESSAGE, READ BY 3100     00033200
033300*                         AND 3200.                                00033300
033400*      RSCT-TEXT-LEN-TOTAL/MEDIA-CT                                00033400
033500*                         UPDATED BY 2500, READ BY 3400.           00033500
033600*      RSCT-LAST-DATE/LAST-SERIAL                                  00033600
033700*                         UPDATED BY 2500 ONLY WHEN THE CURRENT    00033700
033800*                         MESSAGE IS MORE RECENT THAN WHAT IS      00033800
033900*                         ALREADY STORED, READ BY 3300.            00033900
034000*      RSCT-SCORE/TIER    WRITTEN ONCE BY 3000/3500 DURING THE     00034000
034100*                         SCORE PASS, NEVER TOUCHED DURING THE     00034100
034200*                         LOAD PASS.                               00034200
034300*    RSC-CONTACT-COUNT (ALSO IN RSCTAB) IS THE HIGH-WATER MARK     00034300
034400*    OF THE TABLE -- IT IS WHAT BOUNDS BOTH THE VARYING PERFORM    00034400
034500*    IN 000-MAIN AND THE SEARCH LOOP IN 2500.                      00034500
034600                                                                   00034600
034700****************************************************************** 00034700
034800 PROCEDURE DIVISION.                                               00034800
034900****************************************************************** 00034900
035000                                                                   00035000
035100* MAINTENANCE CONSIDERATIONS                                       00035100
035200* --------------------------                                       00035200
035300* THE PROGRAM IS WRITTEN AS ONE LOAD PASS (2000 SERIES) AND ONE    00035300
035400* SCORE PASS (3000 SERIES), EACH DRIVEN BY 000-MAIN.  A FUTURE     00035400
035500* CHANGE THAT ADDS A FIFTH SCORE COMPONENT SHOULD FOLLOW THE       00035500
035600* SAME SHAPE AS F/R/C/E: ITS OWN 31xx-STYLE PARAGRAPH, ITS OWN     00035600
035700* WEIGHT/CAP FIELDS ADDED TO RSCCFG (NOT HARD-CODED HERE), AND     00035700
035800* ITS OWN WS-SCORE-WORK FIELD ADDED TO THE SUM AT 3000 -- THE      00035800
035900* 02/09/11 CHANGE LOG ENTRY IS WHAT HAPPENS WHEN A SCORE FIELD     00035900
036000* IS LEFT OUT OF THAT SUM.                                         00036000
036100*                                                                  00036100
036200* A FUTURE CHANGE THAT ADDS A SIXTH MSG-TYPE VALUE MUST TOUCH      00036200
036300* THREE PLACES: THE EVALUATE AT 2100 (OR THE MESSAGE IS            00036300
036400* REJECTED AS BAD-TYPE), THE 88-LEVELS IN RSCMSG THAT 2500 AND     00036400
036500* 3400 TEST (MSG-TYPE-TEXT, MSG-TYPE-RICH-MEDIA), AND WHICHEVER    00036500
036600* ACCUMULATOR IN 2500 SHOULD COUNT THE NEW TYPE.                   00036600
036700                                                                   00036700
036800****************************************************************** 00036800
036900* 000-MAIN -- DRIVES THE WHOLE RUN.  FOUR PHASES: OPEN/READ THE    00036900
037000* PARAMETER CARD AND VALIDATE IT, LOAD AND SCORE THE MESSAGE       00037000
037100* FILE ONE RECORD AT A TIME, SWEEP THE FILLED CONTACT TABLE TO     00037100
037200* COMPUTE SCORES AND TIERS, THEN HAND THE TABLE TO RSCORE2 FOR     00037200
037300* SORTING AND PRINTING.  NOTHING BELOW THIS PARAGRAPH IS EVER      00037300
037400* PERFORMED OUT OF THIS ORDER.                                     00037400
037500****************************************************************** 00037500
037600 000-MAIN.                                                         00037600
037700     PERFORM 1000-OPEN-FILES    THRU 1000-EXIT.                    00037700
037800     PERFORM 1100-READ-PARAMETER THRU 1100-EXIT.                   00037800
037900     PERFORM 1200-VALIDATE-PARAMETER THRU 1200-EXIT.               00037900
038000     PERFORM 1300-COMPUTE-PERIOD-START THRU 1300-EXIT.             00038000
038100                                                                   00038100
038200*    PRIME THE READ, THEN PROCESS UNTIL END OF THE MESSAGE FILE.   00038200
038300*    THIS IS THE CLASSIC PRIMING-READ / PROCESS-AND-READ-NEXT      00038300
038400*    PATTERN -- THE TRAILING READ LIVES INSIDE 2000, NOT HERE.     00038400
038500     PERFORM 2050-READ-MESSAGE  THRU 2050-EXIT.                    00038500
038600     PERFORM 2000-PROCESS-ONE-MESSAGE THRU 2000-EXIT               00038600
038700         UNTIL MSG-FILE-EOF.                                       00038700
038800                                                                   00038800
038900*    SCORE EVERY CONTACT BUILT BY THE LOAD PASS ABOVE.  NOTE       00038900
039000*    THE VARYING IS ON WS-SCORE-IX, A SEPARATE SUBSCRIPT FROM      00039000
039100*    THE WS-SEARCH-IX USED DURING THE LOAD PASS, SO NEITHER        00039100
039200*    PASS DISTURBS THE OTHER'S POSITION IN THE TABLE.              00039200
039300     PERFORM 3000-COMPUTE-SCORES THRU 3000-EXIT                    00039300
039400         VARYING WS-SCORE-IX FROM 1 BY 1                           00039400
039500         UNTIL WS-SCORE-IX > RSC-CONTACT-COUNT.                    00039500
039600                                                                   00039600
039700     PERFORM 1900-CLOSE-LOAD-FILES THRU 1900-EXIT.                 00039700
039800     PERFORM 4000-CALL-REPORT-BUILDER THRU 4000-EXIT.              00039800
039900                                                                   00039900
040000     MOVE 0 TO RETURN-CODE.                                        00040000
040100     GOBACK.                                                       00040100
040200                                                                   00040200
040300****************************************************************** 00040300
040400* 1000-OPEN-FILES -- OPENS THE TWO INPUT FILES AND THE ERROR       00040400
040500* OUTPUT FILE.  EITHER INPUT FILE FAILING TO OPEN IS FATAL --      00040500
040600* THERE IS NO PARTIAL-RUN RECOVERY FOR THIS JOB, IT EITHER RUNS    00040600
040700* CLEAN OR IT ABENDS RC=16 AND THE OPERATOR RERUNS THE STEP.       00040700
040800****************************************************************** 00040800
040900 1000-OPEN-FILES.                                                  00040900
041000*    ALL THREE FILES ARE OPENED TOGETHER SO A BAD DD STATEMENT     00041000
041100*    ON ANY ONE OF THEM IS CAUGHT BEFORE THE PARAMETER CARD IS     00041100
041200*    EVEN READ, NOT PARTWAY THROUGH THE LOAD PASS.                 00041200
041300     OPEN INPUT  PARAMETER-FILE                                    00041300
041400                 MESSAGE-FILE                                      00041400
041500          OUTPUT ERROR-FILE.                                       00041500
041600*    PARAMETER-FILE MUST OPEN CLEAN -- WITHOUT IT THERE IS NO      00041600
041700*    AS-OF DATE OR PERIOD LENGTH AND NOTHING ELSE CAN RUN.         00041700
041800     IF WS-PRMFILE-STATUS NOT = '00'                               00041800
041900         DISPLAY 'RSCORE1 - ERROR OPENING PARAMETER FILE. RC: '    00041900
042000                 WS-PRMFILE-STATUS                                 00042000
042100         MOVE 16 TO RETURN-CODE                                    00042100
042200         GOBACK                                                    00042200
042300     END-IF.                                                       00042300
042400*    SAME FOR THE MESSAGE FILE -- NO MESSAGES, NO SCORES.          00042400
042500     IF WS-MSGFILE-STATUS NOT = '00'                               00042500
042600         DISPLAY 'RSCORE1 - ERROR OPENING MESSAGE FILE. RC: '      00042600
042700                 WS-MSGFILE-STATUS                                 00042700
042800         MOVE 16 TO RETURN-CODE                                    00042800
042900         GOBACK                                                    00042900
043000     END-IF.                                                       00043000
043100 1000-EXIT.                                                        00043100
043200     EXIT.                                                         00043200
043300                                                                   00043300
043400****************************************************************** 00043400
043500* 1100-READ-PARAMETER -- PARAMETER-FILE IS A ONE-RECORD FILE.      00043500
043600* AN EMPTY FILE IS TREATED THE SAME AS A READ ERROR -- BOTH ARE    00043600
043700* FATAL, SINCE THE REST OF THE RUN HAS NOTHING TO WORK FROM.       00043700
043800****************************************************************** 00043800
043900 1100-READ-PARAMETER.                                              00043900
044000     READ PARAMETER-FILE                                           00044000
044100         AT END                                                    00044100
044200             DISPLAY 'RSCORE1 - PARAMETER FILE IS EMPTY'           00044200
044300             MOVE 16 TO RETURN-CODE                                00044300
044400             GOBACK                                                00044400
044500     END-READ.                                                     00044500
044600     IF WS-PRMFILE-STATUS NOT = '00'                               00044600
044700         DISPLAY 'RSCORE1 - ERROR READING PARAMETER FILE. RC: '    00044700
044800                 WS-PRMFILE-STATUS                                 00044800
044900         MOVE 16 TO RETURN-CODE                                    00044900
045000         GOBACK                                                    00045000
045100     END-IF.                                                       00045100
045200*    CARRY THE RUN'S AS-OF DATE AND PERIOD LENGTH INTO RSC-        00045200
045300*    RUN-TOTALS SO THE FIELDS ARE AVAILABLE TO RSCORE2 ON THE      00045300
045400*    CALL AT 4000 WITHOUT A SEPARATE PARAMETER LIST ENTRY.  THE    00045400
045500*    REMAINING RSC-RUN-TOTALS COUNTERS (RSC-RECORDS-READ,          00045500
045600*    -ACCEPTED, -OUT-OF-PERIOD, -REJECTED AND THE FIVE RSC-REJ-    00045600
045700*    xxxx REASON COUNTERS) START AT ZERO BY DEFINITION IN RSCTAB   00045700
045800*    AND ARE BUILT UP ACROSS THE LOAD PASS BY 2000 AND 2900 --     00045800
045900*    THIS PARAGRAPH DOES NOT TOUCH THEM.                           00045900
046000     MOVE PRM-ASOF TO RSC-ASOF-DATE.                               00046000
046100     MOVE PRM-DAYS TO RSC-PERIOD-DAYS.                             00046100
046200 1100-EXIT.                                                        00046200
046300     EXIT.                                                         00046300
046400                                                                   00046400
046500****************************************************************** 00046500
046600* 1200-VALIDATE-PARAMETER -- PRM-DAYS = 000 WOULD MAKE EVERY       00046600
046700* MESSAGE OUT-OF-PERIOD AND EVERY FREQUENCY SCORE A DIVIDE BY      00046700
046800* ZERO AT 3100 -- CAUGHT HERE INSTEAD OF LETTING THE JOB ABEND     00046800
046900* PARTWAY THROUGH THE LOAD PASS.                                   00046900
047000****************************************************************** 00047000
047100 1200-VALIDATE-PARAMETER.                                          00047100
047200*    PRM-DAYS IS UNSIGNED, SO THE ONLY INVALID VALUE POSSIBLE      00047200
047300*    ONCE THE FIELD HAS BEEN READ AS NUMERIC IS ZERO.              00047300
047400     IF PRM-DAYS = 0                                               00047400
047500         DISPLAY 'RSCORE1 - ' RSC-PERIOD-LEN-ERR                   00047500
047600         MOVE 16 TO RETURN-CODE                                    00047600
047700         GOBACK                                                    00047700
047800     END-IF.                                                       00047800
047900 1200-EXIT.                                                        00047900
048000     EXIT.                                                         00048000
048100                                                                   00048100
048200****************************************************************** 00048200
048300* 1300-COMPUTE-PERIOD-START -- CONVERTS THE AS-OF DATE TO A DAY    00048300
048400* SERIAL, THEN BACKS UP PRM-DAYS - 1 DAYS TO GET THE FIRST DAY     00048400
048500* OF THE LOOK-BACK WINDOW.  A MESSAGE DATED ON THE AS-OF DATE      00048500
048600* ITSELF IS IN-PERIOD; A PERIOD OF 1 DAY MEANS THE AS-OF DATE      00048600
048700* ONLY, WHICH IS WHY THE FORMULA ADDS 1 BACK AFTER SUBTRACTING.    00048700
048800****************************************************************** 00048800
048900 1300-COMPUTE-PERIOD-START.                                        00048900
049000*    WS-CALC-YYYY/MM/DD IS THE SCRATCH AREA 3600 READS -- LOAD     00049000
049100*    IT FROM THE PARAMETER RECORD'S AS-OF DATE BEFORE CALLING.     00049100
049200     COMPUTE WS-CALC-YYYY = (PRM-ASOF-CC * 100) + PRM-ASOF-YY.     00049200
049300     MOVE PRM-ASOF-MM TO WS-CALC-MM.                               00049300
049400     MOVE PRM-ASOF-DD TO WS-CALC-DD.                               00049400
049500     PERFORM 3600-DATE-TO-SERIAL THRU 3600-EXIT.                   00049500
049600     MOVE WS-CALC-SERIAL TO WS-ASOF-SERIAL.                        00049600
049700*    BACK UP (PRM-DAYS - 1) DAYS FROM THE AS-OF SERIAL -- SEE      00049700
049800*    THE BANNER ABOVE FOR WHY THE FORMULA ADDS 1.                  00049800
049900     COMPUTE WS-PERIOD-START-SERIAL =                              00049900
050000             WS-ASOF-SERIAL - PRM-DAYS + 1.                        00050000
050100 1300-EXIT.                                                        00050100
050200     EXIT.                                                         00050200
050300                                                                   00050300
050400****************************************************************** 00050400
050500* 1900-CLOSE-LOAD-FILES -- CLOSES THE LOAD-PASS FILES ONCE THE     00050500
050600* MESSAGE FILE IS EXHAUSTED, BEFORE THE SCORING PASS AND THE       00050600
050700* CALL TO RSCORE2 BEGIN.  NONE OF THE THREE ARE REOPENED.          00050700
050800****************************************************************** 00050800
050900 1900-CLOSE-LOAD-FILES.                                            00050900
051000*    ALL THREE ARE CLOSED TOGETHER, THE SAME WAY THEY WERE         00051000
051100*    OPENED TOGETHER AT 1000 -- ERROR-FILE IS FLUSHED HERE EVEN    00051100
051200*    IF IT RECEIVED ZERO RECORDS THIS RUN.                         00051200
051300     CLOSE PARAMETER-FILE MESSAGE-FILE ERROR-FILE.                 00051300
051400 1900-EXIT.                                                        00051400
051500     EXIT.                                                         00051500
051600                                                                   00051600
051700****************************************************************** 00051700
051800* 2000-PROCESS-ONE-MESSAGE -- ONE MESSAGE THROUGH VALIDATION,      00051800
051900* PERIOD CHECK AND ACCUMULATION, THEN READS THE NEXT MESSAGE.      00051900
052000* THE READ-AHEAD PATTERN MEANS THIS PARAGRAPH ALWAYS OWNS THE      00052000
052100* NEXT RECORD'S READ, NOT JUST THE CURRENT ONE'S PROCESSING.       00052100
052200****************************************************************** 00052200
052300 2000-PROCESS-ONE-MESSAGE.                                         00052300
052400*    EVERY RECORD READ IS COUNTED HERE, BEFORE VALIDATION --       00052400
052500*    RSC-RECORDS-READ MUST EQUAL RSC-RECORDS-ACCEPTED PLUS         00052500
052600*    RSC-RECORDS-OUT-OF-PERIOD PLUS RSC-RECORDS-REJECTED WHEN      00052600
052700*    THE RUN IS DONE, AND RSCORE2 FOOTS THE SUMMARY REPORT ON      00052700
052800*    THAT ASSUMPTION.                                              00052800
052900     ADD 1 TO RSC-RECORDS-READ.                                    00052900
053000*    BOTH SWITCHES ARE RESET ON ENTRY SO A PRIOR MESSAGE'S         00053000
053100*    RESULT CANNOT LEAK INTO THIS ONE'S DECISION BELOW.            00053100
053200     MOVE 'Y' TO WS-MSG-VALID-SW.                                  00053200
053300     MOVE 'N' TO WS-OUT-OF-PERIOD-SW.                              00053300
053400     PERFORM 2100-VALIDATE-MESSAGE THRU 2100-EXIT.                 00053400
053500     IF MSG-IS-VALID                                               00053500
053600*        A VALID MESSAGE STILL HAS TO CLEAR THE LOOK-BACK          00053600
053700*        WINDOW BEFORE IT COUNTS TOWARD A CONTACT'S STATS.         00053700
053800         PERFORM 2200-CHECK-PERIOD THRU 2200-EXIT                  00053800
053900         IF MSG-OUT-OF-PERIOD                                      00053900
054000             ADD 1 TO RSC-RECORDS-OUT-OF-PERIOD                    00054000
054100         ELSE                                                      00054100
054200             ADD 1 TO RSC-RECORDS-ACCEPTED                         00054200
054300             PERFORM 2500-ACCUMULATE-CONTACT THRU 2500-EXIT        00054300
054400         END-IF                                                    00054400
054500     ELSE                                                          00054500
054600         PERFORM 2900-REPORT-REJECT THRU 2900-EXIT                 00054600
054700     END-IF.                                                       00054700
054800     PERFORM 2050-READ-MESSAGE THRU 2050-EXIT.                     00054800
054900 2000-EXIT.                                                        00054900
055000     EXIT.                                                         00055000
055100                                                                   00055100
055200****************************************************************** 00055200
055300* 2050-READ-MESSAGE -- SHARED BY THE PRIMING READ IN 000-MAIN      00055300
055400* AND THE TRAILING READ AT THE BOTTOM OF 2000.  A READ ERROR       00055400
055500* (AS OPPOSED TO END OF FILE) IS FATAL -- THE SHOP WOULD RATHER    00055500
055600* ABEND AND RERUN THAN SCORE OFF A PARTIALLY-READ FILE.            00055600
055700****************************************************************** 00055700
055800 2050-READ-MESSAGE.                                                00055800
055900*    A SEQUENTIAL READ -- THE MESSAGE FILE IS NOT INDEXED AND      00055900
056000*    IS NOT SORTED BY THIS PROGRAM (SEE THE 04/18/96 CHANGE LOG    00056000
056100*    ENTRY).  SORTING, IF ANY IS NEEDED BEFORE EXTRACTION, IS      00056100
056200*    DONE UPSTREAM OF THIS STEP, NOT HERE.                         00056200
056300     READ MESSAGE-FILE                                             00056300
056400         AT END MOVE 'Y' TO WS-MSG-EOF-SW                          00056400
056500     END-READ.                                                     00056500
056600*    THE STATUS CHECK IS SKIPPED ON END OF FILE -- A '10' FILE     00056600
056700*    STATUS AT END OF FILE IS NORMAL, NOT AN ERROR, SO IT MUST     00056700
056800*    NOT FALL INTO THE SAME TEST AS A GENUINE READ FAILURE.        00056800
056900     IF NOT MSG-FILE-EOF                                           00056900
057000         IF WS-MSGFILE-STATUS NOT = '00'                           00057000
057100             DISPLAY 'RSCORE1 - MESSAGE FILE READ ERROR. RC: '     00057100
057200                     WS-MSGFILE-STATUS                             00057200
057300             MOVE 16 TO RETURN-CODE                                00057300
057400             GOBACK                                                00057400
057500         END-IF                                                    00057500
057600     END-IF.                                                       00057600
057700 2050-EXIT.                                                        00057700
057800     EXIT.                                                         00057800
057900                                                                   00057900
058000****************************************************************** 00058000
058100* 2100-VALIDATE-MESSAGE -- FIRST FAILURE WINS.  ORDER IS FIXED:    00058100
058200* BLANK ID, DIRECTION, TYPE, DATE VALIDITY, THEN FUTURE DATE.      00058200
058300* WS-REJECT-REASON IS LEFT HOLDING WHICHEVER TEST FAILED SO        00058300
058400* 2900-REPORT-REJECT CAN TALLY THE RIGHT RSC-REJ-xxxx COUNTER      00058400
058500* AND STAMP THE ERROR-FILE IMAGE WITHOUT RE-TESTING ANYTHING.      00058500
058600* A MESSAGE THAT PASSES ALL FIVE TESTS LEAVES WS-MSG-VALID-SW      00058600
058700* AT ITS INCOMING 'Y' FROM 2000 AND WS-REJECT-REASON BLANK.        00058700
058800****************************************************************** 00058800
058900 2100-VALIDATE-MESSAGE.                                            00058900
059000     MOVE SPACES TO WS-REJECT-REASON.                              00059000
059100*    TEST 1 OF 5 -- A BLANK CONTACT ID CANNOT BE MATCHED TO ANY    00059100
059200*    TABLE ENTRY, SO IT IS REJECTED BEFORE ANYTHING ELSE RUNS.     00059200
059300     IF MSG-CONTACT-ID = SPACES                                    00059300
059400         MOVE 'N' TO WS-MSG-VALID-SW                               00059400
059500         MOVE 'BLANK-ID' TO WS-REJECT-REASON                       00059500
059600         GO TO 2100-EXIT                                           00059600
059700     END-IF.                                                       00059700
059800*    TEST 2 OF 5 -- DIRECTION MUST BE SENT OR RECEIVED.  ANY       00059800
059900*    OTHER VALUE MEANS THE EXTRACT PROGRAM UPSTREAM WROTE A BAD    00059900
060000*    INDICATOR BYTE.                                               00060000
060100     EVALUATE MSG-DIRECTION                                        00060100
060200         WHEN 'S'                                                  00060200
060300         WHEN 'R'                                                  00060300
060400             CONTINUE                                              00060400
060500         WHEN OTHER                                                00060500
060600             MOVE 'N' TO WS-MSG-VALID-SW                           00060600
060700             MOVE 'BAD-DIR' TO WS-REJECT-REASON                    00060700
060800             GO TO 2100-EXIT                                       00060800
060900     END-EVALUATE.                                                 00060900
061000*    TEST 3 OF 5 -- MESSAGE TYPE MUST BE ONE OF THE FOUR KNOWN     00061000
061100*    CODES.  'L' WAS SPLIT OUT OF 'I' BY THE 07/02/95 CHANGE --    00061100
061200*    SEE THE CHANGE LOG IF AN OLDER EXTRACT STILL SENDS 'I' FOR    00061200
061300*    WHAT SHOULD NOW BE 'L'.                                       00061300
061400     EVALUATE MSG-TYPE                                             00061400
061500         WHEN 'T'                                                  00061500
061600         WHEN 'I'                                                  00061600
061700         WHEN 'V'                                                  00061700
061800         WHEN 'L'                                                  00061800
061900             CONTINUE                                              00061900
062000         WHEN OTHER                                                00062000
062100             MOVE 'N' TO WS-MSG-VALID-SW                           00062100
062200             MOVE 'BAD-TYPE' TO WS-REJECT-REASON                   00062200
062300             GO TO 2100-EXIT                                       00062300
062400     END-EVALUATE.                                                 00062400
062500*    TEST 4 OF 5 -- THE DATE MUST BE A REAL CALENDAR DATE BEFORE   00062500
062600*    IT IS EVER HANDED TO THE SERIAL CONVERTER AT 3600.            00062600
062700     PERFORM 2150-VALIDATE-CALENDAR-DATE THRU 2150-EXIT.           00062700
062800     IF NOT CALENDAR-DATE-OK                                       00062800
062900         MOVE 'N' TO WS-MSG-VALID-SW                               00062900
063000         MOVE 'BAD-DATE' TO WS-REJECT-REASON                       00063000
063100         GO TO 2100-EXIT                                           00063100
063200     END-IF.                                                       00063200
063300*    TEST 5 OF 5 -- A MESSAGE DATED AFTER THE RUN'S AS-OF DATE     00063300
063400*    IS A CLOCK OR EXTRACT PROBLEM UPSTREAM, NOT A REAL MESSAGE    00063400
063500*    THIS RUN SHOULD EVER SEE.                                     00063500
063600     IF MSG-DATE > PRM-ASOF                                        00063600
063700         MOVE 'N' TO WS-MSG-VALID-SW                               00063700
063800         MOVE 'FUTURE' TO WS-REJECT-REASON                         00063800
063900         GO TO 2100-EXIT                                           00063900
064000     END-IF.                                                       00064000
064100 2100-EXIT.                                                        00064100
064200     EXIT.                                                         00064200
064300                                                                   00064300
064400****************************************************************** 00064400
064500* 2150-VALIDATE-CALENDAR-DATE -- MONTH 01-12, DAY VALID FOR THE    00064500
064600* MONTH, LEAP-YEAR RULE ON FEBRUARY (DIV BY 4, NOT BY 100 UNLESS   00064600
064700* ALSO DIV BY 400).  DOES NOT USE THE SERIAL CONVERTER -- A BAD    00064700
064800* CALENDAR DATE MUST NEVER REACH 3600-DATE-TO-SERIAL.              00064800
064900* LEAVES WS-DATE-VALID-SW AT 'Y' UNLESS A TEST BELOW FAILS IT.     00064900
065000****************************************************************** 00065000
065100 2150-VALIDATE-CALENDAR-DATE.                                      00065100
065200*    ASSUME VALID UNTIL ONE OF THE TESTS BELOW SAYS OTHERWISE.     00065200
065300     MOVE 'Y' TO WS-DATE-VALID-SW.                                 00065300
065400*    MONTH OUT OF RANGE FAILS IMMEDIATELY -- WS-DAYS-IN-MONTH      00065400
065500*    CANNOT BE SUBSCRIPTED SAFELY WITH A BAD MONTH NUMBER.         00065500
065600     IF MSG-DATE-MM < 1 OR > 12                                    00065600
065700         MOVE 'N' TO WS-DATE-VALID-SW                              00065700
065800         GO TO 2150-EXIT                                           00065800
065900     END-IF.                                                       00065900
066000     COMPUTE WS-CALC-YYYY = (MSG-DATE-CC * 100) + MSG-DATE-YY.     00066000
066100     PERFORM 2160-TEST-LEAP-YEAR THRU 2160-EXIT.                   00066100
066200     MOVE WS-DAYS-IN-MONTH(MSG-DATE-MM) TO WS-CALC-MAX-DAY.        00066200
066300*    FEBRUARY GETS A 29TH DAY IN A LEAP YEAR ONLY.                 00066300
066400     IF MSG-DATE-MM = 2 AND YEAR-IS-LEAP                           00066400
066500         ADD 1 TO WS-CALC-MAX-DAY                                  00066500
066600     END-IF.                                                       00066600
066700     IF MSG-DATE-DD < 1 OR > WS-CALC-MAX-DAY                       00066700
066800         MOVE 'N' TO WS-DATE-VALID-SW                              00066800
066900     END-IF.                                                       00066900
067000 2150-EXIT.                                                        00067000
067100     EXIT.                                                         00067100
067200                                                                   00067200
067300****************************************************************** 00067300
067400* 2160-TEST-LEAP-YEAR -- STANDARD GREGORIAN RULE: DIVISIBLE BY     00067400
067500* 400 IS ALWAYS LEAP; DIVISIBLE BY 100 BUT NOT 400 IS NEVER        00067500
067600* LEAP; OTHERWISE DIVISIBLE BY 4 IS LEAP.  SHARED BY 2150 AND      00067600
067700* 3600 SO THE TWO NEVER DISAGREE ON A GIVEN YEAR.                  00067700
067800****************************************************************** 00067800
067900 2160-TEST-LEAP-YEAR.                                              00067900
068000     MOVE 'N' TO WS-LEAP-SW.                                       00068000
068100*    DIVISIBLE BY 400 -- ALWAYS A LEAP YEAR, NO FURTHER TEST       00068100
068200*    NEEDED (THE YEAR 2000 CASE).                                  00068200
068300     DIVIDE WS-CALC-YYYY BY 400 GIVING WS-DBY-T1                   00068300
068400         REMAINDER WS-DBY-T2.                                      00068400
068500     IF WS-DBY-T2 = 0                                              00068500
068600         MOVE 'Y' TO WS-LEAP-SW                                    00068600
068700         GO TO 2160-EXIT                                           00068700
068800     END-IF.                                                       00068800
068900*    DIVISIBLE BY 100 BUT NOT BY 400 -- NEVER A LEAP YEAR (THE     00068900
069000*    YEAR 1900 CASE).  WS-LEAP-SW IS ALREADY 'N' FROM ABOVE.       00069000
069100     DIVIDE WS-CALC-YYYY BY 100 GIVING WS-DBY-T1                   00069100
069200         REMAINDER WS-DBY-T2.                                      00069200
069300     IF WS-DBY-T2 = 0                                              00069300
069400         GO TO 2160-EXIT                                           00069400
069500     END-IF.                                                       00069500
069600*    ORDINARY CASE -- LEAP ONLY IF DIVISIBLE BY 4.                 00069600
069700     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-DBY-T1                     00069700
069800         REMAINDER WS-DBY-T2.                                      00069800
069900     IF WS-DBY-T2 = 0                                              00069900
070000         MOVE 'Y' TO WS-LEAP-SW                                    00070000
070100     END-IF.                                                       00070100
070200 2160-EXIT.                                                        00070200
070300     EXIT.                                                         00070300
070400                                                                   00070400
070500****************************************************************** 00070500
070600* 2200-CHECK-PERIOD -- MESSAGES DATED BEFORE (AS-OF - PRM-DAYS +   00070600
070700* 1) ARE SILENTLY SKIPPED (OUT-OF-PERIOD, NOT AN ERROR).  THIS     00070700
070800* IS WHAT LETS THE SHOP RERUN WITH A SHORTER WINDOW AGAINST THE    00070800
070900* SAME MESSAGE FILE WITHOUT RE-EXTRACTING FROM THE SOURCE.         00070900
071000****************************************************************** 00071000
071100 2200-CHECK-PERIOD.                                                00071100
071200     COMPUTE WS-CALC-YYYY = (MSG-DATE-CC * 100) + MSG-DATE-YY.     00071200
071300     MOVE MSG-DATE-MM TO WS-CALC-MM.                               00071300
071400     MOVE MSG-DATE-DD TO WS-CALC-DD.                               00071400
071500     PERFORM 3600-DATE-TO-SERIAL THRU 3600-EXIT.                   00071500
071600     MOVE WS-CALC-SERIAL TO WS-MSG-SERIAL.                         00071600
071700     IF WS-MSG-SERIAL < WS-PERIOD-START-SERIAL                     00071700
071800         MOVE 'Y' TO WS-OUT-OF-PERIOD-SW                           00071800
071900     ELSE                                                          00071900
072000         MOVE 'N' TO WS-OUT-OF-PERIOD-SW                           00072000
072100     END-IF.                                                       00072100
072200 2200-EXIT.                                                        00072200
072300     EXIT.                                                         00072300
072400                                                                   00072400
072500****************************************************************** 00072500
072600* 2500-ACCUMULATE-CONTACT -- FIND OR ADD THE CONTACT ENTRY AND     00072600
072700* ROLL THE MESSAGE INTO ITS COUNTS.  201ST DISTINCT CONTACT IS A   00072700
072800* FATAL ABORT (RSC-TABLE-OVFL-ERR) -- SEE THE 08/30/07 CHANGE      00072800
072900* LOG ENTRY, WHICH REPLACED THE OLD SILENT-DROP BEHAVIOR.          00072900
073000****************************************************************** 00073000
073100 2500-ACCUMULATE-CONTACT.                                          00073100
073200     MOVE 'N' TO WS-CONTACT-FOUND-SW.                              00073200
073300*    RESET ON EVERY CALL -- A PRIOR MESSAGE'S FOUND/NOT-FOUND      00073300
073400*    RESULT MUST NOT LEAK INTO THIS MESSAGE'S SEARCH.              00073400
073500*    LINEAR SEARCH -- THE TABLE TOPS OUT AT RSC-MAX-CONTACTS       00073500
073600*    ENTRIES, SMALL ENOUGH THAT A BINARY SEARCH WAS NEVER          00073600
073700*    WORTH THE EXTRA CODE (SEE RSCTAB FOR THE OCCURS CLAUSE).      00073700
073800     PERFORM 2510-SEARCH-CONTACT THRU 2510-EXIT                    00073800
073900         VARYING WS-SEARCH-IX FROM 1 BY 1                          00073900
074000         UNTIL WS-SEARCH-IX > RSC-CONTACT-COUNT                    00074000
074100            OR CONTACT-WAS-FOUND.                                  00074100
074200     IF NOT CONTACT-WAS-FOUND                                      00074200
074300*        NEW CONTACT.  OVERFLOW CHECK COMES BEFORE THE ADD SO      00074300
074400*        RSC-CONTACT-COUNT NEVER EXCEEDS RSC-MAX-CONTACTS.         00074400
074500         IF RSC-CONTACT-COUNT = RSC-MAX-CONTACTS                   00074500
074600             DISPLAY 'RSCORE1 - ' RSC-TABLE-OVFL-ERR               00074600
074700             MOVE 16 TO RETURN-CODE                                00074700
074800             GOBACK                                                00074800
074900         END-IF                                                    00074900
075000         ADD 1 TO RSC-CONTACT-COUNT                                00075000
075100         MOVE RSC-CONTACT-COUNT TO WS-SEARCH-IX                    00075100
075200*        INITIALIZE THE NEW ENTRY'S COUNTERS TO ZERO BEFORE ANY    00075200
075300*        COUNT BELOW IS ADDED TO IT -- THE TABLE AREA IS NOT       00075300
075400*        GUARANTEED ZERO ON ENTRY TO THE PROGRAM.                  00075400
075500         MOVE SPACES TO RSCT-CONTACT-ID(WS-SEARCH-IX)              00075500
075600         MOVE MSG-CONTACT-ID TO RSCT-CONTACT-ID(WS-SEARCH-IX)      00075600
075700         MOVE 0 TO RSCT-SENT-CT(WS-SEARCH-IX)                      00075700
075800         MOVE 0 TO RSCT-RECV-CT(WS-SEARCH-IX)                      00075800
075900         MOVE 0 TO RSCT-TOTAL-CT(WS-SEARCH-IX)                     00075900
076000         MOVE 0 TO RSCT-TEXT-LEN-TOTAL(WS-SEARCH-IX)               00076000
076100         MOVE 0 TO RSCT-MEDIA-CT(WS-SEARCH-IX)                     00076100
076200         MOVE 0 TO RSCT-LAST-DATE(WS-SEARCH-IX)                    00076200
076300         MOVE 0 TO RSCT-LAST-SERIAL(WS-SEARCH-IX)                  00076300
076400     END-IF.                                                       00076400
076500*    SENT/RECEIVED SPLIT FEEDS 3200-COMPUTE-RECIPROCITY.           00076500
076600     IF MSG-DIR-SENT                                               00076600
076700         ADD 1 TO RSCT-SENT-CT(WS-SEARCH-IX)                       00076700
076800     ELSE                                                          00076800
076900         ADD 1 TO RSCT-RECV-CT(WS-SEARCH-IX)                       00076900
077000     END-IF.                                                       00077000
077100*    TOTAL-CT IS SENT-CT PLUS RECV-CT, KEPT AS ITS OWN FIELD SO    00077100
077200*    3100 AND 3400 DO NOT HAVE TO ADD THE TWO EVERY TIME.          00077200
077300     ADD 1 TO RSCT-TOTAL-CT(WS-SEARCH-IX).                         00077300
077400*    TEXT LENGTH IS ONLY MEANINGFUL FOR MSG-TYPE-TEXT -- OTHER     00077400
077500*    TYPES CARRY ZERO OR UNDEFINED LENGTH AND MUST NOT DILUTE      00077500
077600*    THE AVERAGE COMPUTED AT 3400.                                 00077600
077700     IF MSG-TYPE-TEXT                                              00077700
077800         ADD MSG-LENGTH TO RSCT-TEXT-LEN-TOTAL(WS-SEARCH-IX)       00077800
077900     END-IF.                                                       00077900
078000     IF MSG-TYPE-RICH-MEDIA                                        00078000
078100         ADD 1 TO RSCT-MEDIA-CT(WS-SEARCH-IX)                      00078100
078200     END-IF.                                                       00078200
078300*    LAST-DATE/LAST-SERIAL TRACK THE MOST RECENT MESSAGE ONLY --   00078300
078400*    THE MESSAGE FILE IS UNSORTED, SO THIS MUST BE A RUNNING       00078400
078500*    COMPARE, NOT JUST AN OVERWRITE ON EVERY MESSAGE.              00078500
078600     IF WS-MSG-SERIAL > RSCT-LAST-SERIAL(WS-SEARCH-IX)             00078600
078700         MOVE WS-MSG-SERIAL TO RSCT-LAST-SERIAL(WS-SEARCH-IX)      00078700
078800         MOVE MSG-DATE      TO RSCT-LAST-DATE(WS-SEARCH-IX)        00078800
078900     END-IF.                                                       00078900
079000*    RSCT-LAST-DATE IS KEPT ALONGSIDE RSCT-LAST-SERIAL PURELY      00079000
079100*    FOR THE RSCORE2 SUMMARY PRINT -- THE SERIAL IS WHAT 3300      00079100
079200*    ACTUALLY COMPUTES FROM, THE DATE IS FOR HUMAN EYES ONLY.      00079200
079300 2500-EXIT.                                                        00079300
079400     EXIT.                                                         00079400
079500                                                                   00079500
079600****************************************************************** 00079600
079700* 2510-SEARCH-CONTACT -- SINGLE-ENTRY COMPARE CALLED BY THE        00079700
079800* PERFORM ... VARYING AT 2500.  LEAVES WS-SEARCH-IX POINTING AT    00079800
079900* THE MATCHING ENTRY WHEN CONTACT-WAS-FOUND IS SET.                00079900
080000****************************************************************** 00080000
080100 2510-SEARCH-CONTACT.                                              00080100
080200*    ONE COMPARE PER CALL -- THE CALLING PERFORM ... VARYING AT    00080200
080300*    2500 STEPS WS-SEARCH-IX AND RE-INVOKES THIS PARAGRAPH UNTIL   00080300
080400*    A MATCH IS FOUND OR THE TABLE IS EXHAUSTED.                   00080400
080500     IF RSCT-CONTACT-ID(WS-SEARCH-IX) = MSG-CONTACT-ID             00080500
080600         MOVE 'Y' TO WS-CONTACT-FOUND-SW                           00080600
080700     END-IF.                                                       00080700
080800 2510-EXIT.                                                        00080800
080900     EXIT.                                                         00080900
081000                                                                   00081000
081100****************************************************************** 00081100
081200* 2900-REPORT-REJECT -- BUMPS THE RUN TOTALS AND WRITES THE        00081200
081300* MESSAGE IMAGE TO ERROR-FILE FOR ANY MESSAGE 2100 FAILED.  THE    00081300
081400* EVALUATE'S FIVE LITERALS MUST MATCH THE FIVE VALUES 2100 CAN     00081400
081500* LEAVE IN WS-REJECT-REASON -- ADDING A NEW REJECT TEST TO 2100    00081500
081600* WITHOUT ADDING ITS WHEN CLAUSE HERE LOSES THE COUNT SILENTLY.    00081600
081700****************************************************************** 00081700
081800 2900-REPORT-REJECT.                                               00081800
081900     ADD 1 TO RSC-RECORDS-REJECTED.                                00081900
082000*    TALLY THE SPECIFIC REASON FOR THE SUMMARY REPORT'S REJECT     00082000
082100*    BREAKDOWN -- SEE THE BANNER ABOVE FOR THE MATCHING-LITERALS   00082100
082200*    REQUIREMENT.                                                  00082200
082300     EVALUATE WS-REJECT-REASON                                     00082300
082400         WHEN 'BLANK-ID'  ADD 1 TO RSC-REJ-BLANK-ID                00082400
082500         WHEN 'BAD-DIR'   ADD 1 TO RSC-REJ-BAD-DIR                 00082500
082600         WHEN 'BAD-TYPE'  ADD 1 TO RSC-REJ-BAD-TYPE                00082600
082700         WHEN 'BAD-DATE'  ADD 1 TO RSC-REJ-BAD-DATE                00082700
082800         WHEN 'FUTURE'    ADD 1 TO RSC-REJ-FUTURE                  00082800
082900     END-EVALUATE.                                                 00082900
083000     MOVE MESSAGE-RECORD  TO ERR-MESSAGE-IMAGE.                    00083000
083100     MOVE WS-REJECT-REASON TO ERR-REASON-CODE.                     00083100
083200*    ONE ERROR-RECORD PER REJECTED MESSAGE -- THE FILE IS NEVER    00083200
083300*    SUMMARIZED OR DEDUPLICATED, SO DATA QUALITY SEES EVERY        00083300
083400*    REJECT, NOT JUST THE FIRST OF EACH KIND.                      00083400
083500     WRITE ERROR-RECORD.                                           00083500
083600 2900-EXIT.                                                        00083600
083700     EXIT.                                                         00083700
083800                                                                   00083800
083900****************************************************************** 00083900
084000* 3000-COMPUTE-SCORES -- ONE PASS OVER THE FILLED CONTACT TABLE    00084000
084100* AFTER END OF INPUT.  F + R + C + E, THEN TIER CLASSIFICATION.    00084100
084200* CALLED ONCE PER TABLE ENTRY BY THE VARYING PERFORM IN 000-MAIN   00084200
084300* -- WS-SCORE-IX IS ALREADY POSITIONED BY THE TIME THIS RUNS.      00084300
084400****************************************************************** 00084400
084500 3000-COMPUTE-SCORES.                                              00084500
084600*    THE FOUR COMPONENT PARAGRAPHS MUST RUN IN THIS ORDER ONLY     00084600
084700*    BECAUSE EACH LEAVES ITS RESULT IN A SEPARATE WS-SCORE-WORK    00084700
084800*    FIELD -- THERE IS NO DATA DEPENDENCY BETWEEN THEM, BUT THE    00084800
084900*    ORDER MATCHES THE SCORE-FILE REPORT LAYOUT'S COLUMN ORDER     00084900
085000*    ON THE RSCORE2 SUMMARY PRINT.                                 00085000
085100     PERFORM 3100-COMPUTE-FREQUENCY   THRU 3100-EXIT.              00085100
085200     PERFORM 3200-COMPUTE-RECIPROCITY THRU 3200-EXIT.              00085200
085300     PERFORM 3300-COMPUTE-RECENCY     THRU 3300-EXIT.              00085300
085400     PERFORM 3400-COMPUTE-ENGAGEMENT  THRU 3400-EXIT.              00085400
085500*    FINAL SCORE IS THE STRAIGHT SUM OF THE FOUR COMPONENTS --     00085500
085600*    EACH COMPONENT IS ALREADY CAPPED AT ITS OWN MAXIMUM BEFORE    00085600
085700*    IT GETS HERE, SO NO FURTHER CAP IS NEEDED ON THE TOTAL.       00085700
085800     COMPUTE RSCT-SCORE(WS-SCORE-IX) ROUNDED =                     00085800
085900             WS-FREQ-SCORE + WS-RECIP-SCORE                        00085900
086000           + WS-RECENCY-SCORE + WS-ENGAGE-SCORE.                   00086000
086100     PERFORM 3500-CLASSIFY-TIER       THRU 3500-EXIT.              00086100
086200 3000-EXIT.                                                        00086200
086300     EXIT.                                                         00086300
086400                                                                   00086400
086500****************************************************************** 00086500
086600* 3100-COMPUTE-FREQUENCY -- F = 40 X TOTAL / PRM-DAYS, CAPPED 40.  00086600
086700* A CONTACT WITH MANY MESSAGES OVER A SHORT PERIOD HITS THE CAP    00086700
086800* QUICKLY -- THE DIVIDE IS WHAT NORMALIZES FOR PERIOD LENGTH SO    00086800
086900* A 7-DAY RUN AND A 90-DAY RUN SCORE THE SAME CONTACT THE SAME.    00086900
087000****************************************************************** 00087000
087100 3100-COMPUTE-FREQUENCY.                                           00087100
087200*    INTEGER DIVIDE WOULD TRUNCATE TOO AGGRESSIVELY FOR A SHORT    00087200
087300*    LOOK-BACK PERIOD, SO THIS USES COMPUTE ROUNDED INSTEAD OF     00087300
087400*    A DIVIDE STATEMENT.                                           00087400
087500     COMPUTE WS-FREQ-SCORE ROUNDED =                               00087500
087600             (RSC-FREQ-MAX-WT * RSCT-TOTAL-CT(WS-SCORE-IX))        00087600
087700             / RSC-PERIOD-DAYS.                                    00087700
087800     IF WS-FREQ-SCORE > RSC-FREQ-CAP                               00087800
087900         MOVE RSC-FREQ-CAP TO WS-FREQ-SCORE                        00087900
088000     END-IF.                                                       00088000
088100 3100-EXIT.                                                        00088100
088200     EXIT.                                                         00088200
088300                                                                   00088300
088400****************************************************************** 00088400
088500* 3200-COMPUTE-RECIPROCITY -- R = 0 IF EITHER SIDE IS 0, ELSE      00088500
088600* 30 X (MIN / MAX) OF SENT, RECEIVED.  A CONTACT THAT ONLY SENDS   00088600
088700* OR ONLY RECEIVES (A BROADCAST LIST, A ONE-WAY NOTIFICATION)      00088700
088800* SCORES ZERO HERE NO MATTER HOW MANY MESSAGES WENT EACH WAY.      00088800
088900****************************************************************** 00088900
089000 3200-COMPUTE-RECIPROCITY.                                         00089000
089100*    A CONTACT WHO NEVER RECEIVES A REPLY, OR NEVER SENDS ONE,     00089100
089200*    CANNOT BE RECIPROCAL NO MATTER HOW ACTIVE THE ONE-WAY         00089200
089300*    TRAFFIC IS -- SCORE IS ZERO AND THE PARAGRAPH EXITS EARLY.    00089300
089400     IF RSCT-SENT-CT(WS-SCORE-IX) = 0 OR                           00089400
089500        RSCT-RECV-CT(WS-SCORE-IX) = 0                              00089500
089600         MOVE 0 TO WS-RECIP-SCORE                                  00089600
089700         GO TO 3200-EXIT                                           00089700
089800     END-IF.                                                       00089800
089900*    SORT THE TWO COUNTS INTO MIN/MAX BEFORE THE RATIO -- THE      00089900
090000*    FORMULA ONLY WORKS IF THE SMALLER NUMBER IS ON TOP.           00090000
090100     IF RSCT-SENT-CT(WS-SCORE-IX) < RSCT-RECV-CT(WS-SCORE-IX)      00090100
090200         MOVE RSCT-SENT-CT(WS-SCORE-IX) TO WS-MIN-SENT-RECV        00090200
090300         MOVE RSCT-RECV-CT(WS-SCORE-IX) TO WS-MAX-SENT-RECV        00090300
090400     ELSE                                                          00090400
090500         MOVE RSCT-RECV-CT(WS-SCORE-IX) TO WS-MIN-SENT-RECV        00090500
090600         MOVE RSCT-SENT-CT(WS-SCORE-IX) TO WS-MAX-SENT-RECV        00090600
090700     END-IF.                                                       00090700
090800*    RATIO OF MIN TO MAX IS ALWAYS BETWEEN 0 AND 1 -- MULTIPLY     00090800
090900*    BY THE WEIGHT, THEN ROUND, TO GET THE FINAL COMPONENT.        00090900
091000     COMPUTE WS-RECIP-SCORE ROUNDED =                              00091000
091100             (RSC-RECIP-MAX-WT * WS-MIN-SENT-RECV)                 00091100
091200             / WS-MAX-SENT-RECV.                                   00091200
091300 3200-EXIT.                                                        00091300
091400     EXIT.                                                         00091400
091500                                                                   00091500
091600****************************************************************** 00091600
091700* 3300-COMPUTE-RECENCY -- BANDED ON G = DAYS SINCE LAST MESSAGE.   00091700
091800* THE FOUR BAND BOUNDARIES AND WEIGHTS LIVE IN RSCCFG, NOT HERE,   00091800
091900* SO THE BANDS CAN BE RETUNED WITHOUT TOUCHING THIS PARAGRAPH.     00091900
092000* THE CASCADE IS CHECKED HIGH TO LOW -- THE TIGHTEST (MOST         00092000
092100* RECENT) BAND IS TESTED FIRST, SAME LADDER STYLE AS 3500 BELOW.   00092100
092200****************************************************************** 00092200
092300 3300-COMPUTE-RECENCY.                                             00092300
092400*    GAP IS IN WHOLE DAYS -- A CONTACT MESSAGED TODAY HAS A GAP    00092400
092500*    OF ZERO, NOT ONE.                                             00092500
092600     COMPUTE WS-RECENCY-GAP =                                      00092600
092700             WS-ASOF-SERIAL - RSCT-LAST-SERIAL(WS-SCORE-IX).       00092700
092800*    BAND 1 -- MOST RECENT, HIGHEST WEIGHT.                        00092800
092900     IF WS-RECENCY-GAP <= RSC-RECENCY-BAND-1-HI                    00092900
093000         MOVE RSC-RECENCY-BAND-1-WT TO WS-RECENCY-SCORE            00093000
093100     ELSE                                                          00093100
093200*    BAND 2.                                                       00093200
093300     IF WS-RECENCY-GAP <= RSC-RECENCY-BAND-2-HI                    00093300
093400         MOVE RSC-RECENCY-BAND-2-WT TO WS-RECENCY-SCORE            00093400
093500     ELSE                                                          00093500
093600*    BAND 3.                                                       00093600
093700     IF WS-RECENCY-GAP <= RSC-RECENCY-BAND-3-HI                    00093700
093800         MOVE RSC-RECENCY-BAND-3-WT TO WS-RECENCY-SCORE            00093800
093900     ELSE                                                          00093900
094000*    BAND 4 -- ANYTHING OLDER THAN BAND 3'S CUT-OFF, LOWEST        00094000
094100*    WEIGHT.  THERE IS NO UPPER BOUND ON BAND 4.                   00094100
094200         MOVE RSC-RECENCY-BAND-4-WT TO WS-RECENCY-SCORE            00094200
094300     END-IF END-IF END-IF.                                         00094300
094400 3300-EXIT.                                                        00094400
094500     EXIT.                                                         00094500
094600                                                                   00094600
094700****************************************************************** 00094700
094800* 3400-COMPUTE-ENGAGEMENT -- BASE ON AVERAGE TEXT LENGTH, PLUS A   00094800
094900* PER-RICH-MEDIA-MESSAGE BONUS, BONUS ITSELF CAPPED AT             00094900
095000* RSC-ENGAGE-MEDIA-BONUS-CAP BEFORE IT IS ADDED TO THE BASE, THEN  00095000
095100* THE BASE-PLUS-BONUS SUM CAPPED AT THE COMPONENT MAXIMUM.         00095100
095200* THE TWO CAPS ARE SEPARATE ON PURPOSE -- CAPPING THE BONUS        00095200
095300* ALONE FIRST (PER MEMO 94-11) STOPS A CONTACT WHO SENDS MOSTLY    00095300
095400* SHORT TEXT BUT HUNDREDS OF PHOTOS FROM DROWNING OUT THE          00095400
095500* AVERAGE-LENGTH BASE SCORE ENTIRELY.                              00095500
095600****************************************************************** 00095600
095700 3400-COMPUTE-ENGAGEMENT.                                          00095700
095800*    A CONTACT WITH NO MESSAGES AT ALL (SHOULD NOT HAPPEN, BUT     00095800
095900*    GUARDED ANYWAY) AVOIDS A DIVIDE BY ZERO HERE.                 00095900
096000     IF RSCT-TOTAL-CT(WS-SCORE-IX) = 0                             00096000
096100         MOVE 0 TO WS-AVG-LEN                                      00096100
096200     ELSE                                                          00096200
096300         DIVIDE RSCT-TEXT-LEN-TOTAL(WS-SCORE-IX)                   00096300
096400                BY RSCT-TOTAL-CT(WS-SCORE-IX)                      00096400
096500                GIVING WS-AVG-LEN                                  00096500
096600     END-IF.                                                       00096600
096700*    THREE FLAT BANDS ON AVERAGE LENGTH -- HIGH, MID, LOW.         00096700
096800     IF WS-AVG-LEN >= RSC-ENGAGE-HI-AVGLEN                         00096800
096900         MOVE RSC-ENGAGE-HI-BASE  TO WS-ENGAGE-SCORE               00096900
097000     ELSE                                                          00097000
097100     IF WS-AVG-LEN >= RSC-ENGAGE-MID-AVGLEN                        00097100
097200         MOVE RSC-ENGAGE-MID-BASE TO WS-ENGAGE-SCORE               00097200
097300     ELSE                                                          00097300
097400         MOVE RSC-ENGAGE-LO-BASE  TO WS-ENGAGE-SCORE               00097400
097500     END-IF END-IF.                                                00097500
097600*    MEDIA BONUS IS PER-MESSAGE, CAPPED BEFORE IT TOUCHES THE      00097600
097700*    BASE SCORE -- SEE THE 02/09/11 CHANGE LOG ENTRY.              00097700
097800     COMPUTE WS-MEDIA-BONUS ROUNDED =                              00097800
097900             RSC-ENGAGE-MEDIA-BONUS * RSCT-MEDIA-CT(WS-SCORE-IX).  00097900
098000     IF WS-MEDIA-BONUS > RSC-ENGAGE-MEDIA-BONUS-CAP                00098000
098100         MOVE RSC-ENGAGE-MEDIA-BONUS-CAP TO WS-MEDIA-BONUS         00098100
098200     END-IF.                                                       00098200
098300*    ADD THE CAPPED BONUS TO THE BASE -- SEE THE PARAGRAPH         00098300
098400*    BANNER FOR WHY THE BONUS IS CAPPED SEPARATELY FIRST.          00098400
098500     ADD WS-MEDIA-BONUS TO WS-ENGAGE-SCORE.                        00098500
098600*    THEN THE COMBINED BASE-PLUS-BONUS IS CAPPED A SECOND TIME     00098600
098700*    AT THE OVERALL ENGAGEMENT MAXIMUM.                            00098700
098800     IF WS-ENGAGE-SCORE > RSC-ENGAGE-MAX-WT                        00098800
098900         MOVE RSC-ENGAGE-MAX-WT TO WS-ENGAGE-SCORE                 00098900
099000     END-IF.                                                       00099000
099100 3400-EXIT.                                                        00099100
099200     EXIT.                                                         00099200
099300                                                                   00099300
099400****************************************************************** 00099400
099500* 3500-CLASSIFY-TIER -- FOUR TIERS, HIGHEST CUT-OFF TESTED         00099500
099600* FIRST.  THE NAMES AND CUT-OFFS COME FROM RSCCFG SO BUSINESS      00099600
099700* CAN RENAME OR RETUNE A TIER WITHOUT A RECOMPILE HERE.            00099700
099800****************************************************************** 00099800
099900 3500-CLASSIFY-TIER.                                               00099900
100000*    HIGHEST TIER FIRST -- A SCORE MEETING RSC-TIER-CLOSE-LO       00100000
100100*    ALSO MEETS THE LOWER CUT-OFFS, SO THE LADDER MUST BE          00100100
100200*    CHECKED TOP DOWN OR EVERY CONTACT WOULD FALL INTO DORMANT.    00100200
100300     IF RSCT-SCORE(WS-SCORE-IX) >= RSC-TIER-CLOSE-LO               00100300
100400         MOVE RSC-TIER-CLOSE-NAME   TO RSCT-TIER(WS-SCORE-IX)      00100400
100500     ELSE                                                          00100500
100600     IF RSCT-SCORE(WS-SCORE-IX) >= RSC-TIER-FRIEND-LO              00100600
100700         MOVE RSC-TIER-FRIEND-NAME  TO RSCT-TIER(WS-SCORE-IX)      00100700
100800     ELSE                                                          00100800
100900     IF RSCT-SCORE(WS-SCORE-IX) >= RSC-TIER-CASUAL-LO              00100900
101000         MOVE RSC-TIER-CASUAL-NAME  TO RSCT-TIER(WS-SCORE-IX)      00101000
101100     ELSE                                                          00101100
101200*        BELOW EVERY CUT-OFF -- DORMANT HAS NO LOWER BOUND.        00101200
101300         MOVE RSC-TIER-DORMANT-NAME TO RSCT-TIER(WS-SCORE-IX)      00101300
101400     END-IF END-IF END-IF.                                         00101400
101500 3500-EXIT.                                                        00101500
101600     EXIT.                                                         00101600
101700                                                                   00101700
101800****************************************************************** 00101800
101900* 3600-DATE-TO-SERIAL -- PROLEPTIC GREGORIAN DAY SERIAL FOR        00101900
102000* WS-CALC-YYYY/MM/DD (MUST ALREADY BE A VALID CALENDAR DATE).      00102000
102100* SERIAL = DAYS-BEFORE-YEAR(Y) + DAYS-BEFORE-MONTH(M) + D, WITH    00102100
102200* ONE DAY ADDED FOR MARCH ONWARD IN A LEAP YEAR.                   00102200
102300* CALLED FROM 1300 (AS-OF DATE) AND 2200 (EACH MESSAGE DATE) --    00102300
102400* BOTH CALLERS MUST HAVE LOADED WS-CALC-YYYY/MM/DD FIRST.          00102400
102500****************************************************************** 00102500
102600 3600-DATE-TO-SERIAL.                                              00102600
102700     MOVE WS-CALC-YYYY TO WS-DBY-YEAR.                             00102700
102800     PERFORM 3610-DAYS-BEFORE-YEAR THRU 3610-EXIT.                 00102800
102900     MOVE WS-DBY-RESULT TO WS-CALC-DAYS-BEFORE-YEAR.               00102900
103000*    RE-TEST LEAP YEAR FOR THIS DATE'S OWN YEAR -- 2160 MAY        00103000
103100*    ALREADY HAVE BEEN CALLED FOR A DIFFERENT YEAR BY 2150         00103100
103200*    EARLIER IN THE SAME PARAGRAPH CHAIN, SO WS-LEAP-SW CANNOT     00103200
103300*    BE TRUSTED TO STILL BE CORRECT FOR THIS YEAR.                 00103300
103400     PERFORM 2160-TEST-LEAP-YEAR THRU 2160-EXIT.                   00103400
103500     MOVE WS-CUM-DAYS(WS-CALC-MM) TO WS-CALC-DAYS-BEFORE-MONTH.    00103500
103600*    THE CUMULATIVE-DAYS TABLE IS BUILT NON-LEAP -- MARCH ONWARD   00103600
103700*    IN A LEAP YEAR NEEDS ONE EXTRA DAY FOR THE 29TH OF FEBRUARY.  00103700
103800     IF WS-CALC-MM > 2 AND YEAR-IS-LEAP                            00103800
103900         ADD 1 TO WS-CALC-DAYS-BEFORE-MONTH                        00103900
104000     END-IF.                                                       00104000
104100     COMPUTE WS-CALC-SERIAL =                                      00104100
104200             WS-CALC-DAYS-BEFORE-YEAR                              00104200
104300           + WS-CALC-DAYS-BEFORE-MONTH + WS-CALC-DD.               00104300
104400 3600-EXIT.                                                        00104400
104500     EXIT.                                                         00104500
104600                                                                   00104600
104700****************************************************************** 00104700
104800* 3610-DAYS-BEFORE-YEAR -- NUMBER OF DAYS BEFORE 1 JAN OF          00104800
104900* WS-DBY-YEAR.  365*(Y-1) + (Y-1)/4 - (Y-1)/100 + (Y-1)/400.       00104900
105000* THE THREE DIVIDES ARE INTEGER DIVISION -- THE REMAINDERS ARE     00105000
105100* DISCARDED ON PURPOSE, ONLY THE QUOTIENTS FEED THE FORMULA.       00105100
105200****************************************************************** 00105200
105300 3610-DAYS-BEFORE-YEAR.                                            00105300
105400*    Y1 = Y - 1 -- THE FORMULA COUNTS COMPLETE LEAP CYCLES         00105400
105500*    BEFORE THE TARGET YEAR, NOT INCLUDING IT.                     00105500
105600     COMPUTE WS-DBY-Y1 = WS-DBY-YEAR - 1.                          00105600
105700     DIVIDE WS-DBY-Y1 BY 4   GIVING WS-DBY-T1.                     00105700
105800     DIVIDE WS-DBY-Y1 BY 100 GIVING WS-DBY-T2.                     00105800
105900     DIVIDE WS-DBY-Y1 BY 400 GIVING WS-DBY-T3.                     00105900
106000*    365 ORDINARY DAYS PER PRIOR YEAR, PLUS ONE EXTRA DAY FOR      00106000
106100*    EVERY PRIOR YEAR DIVISIBLE BY 4, MINUS ONE FOR EVERY PRIOR    00106100
106200*    YEAR DIVISIBLE BY 100, PLUS ONE BACK FOR EVERY PRIOR YEAR     00106200
106300*    DIVISIBLE BY 400 -- THE STANDARD GREGORIAN CORRECTION.        00106300
106400     COMPUTE WS-DBY-RESULT =                                       00106400
106500             (365 * WS-DBY-Y1) + WS-DBY-T1 - WS-DBY-T2 + WS-DBY-T3.00106500
106600 3610-EXIT.                                                        00106600
106700     EXIT.                                                         00106700
106800                                                                   00106800
106900****************************************************************** 00106900
107000* 4000-CALL-REPORT-BUILDER -- HANDS THE FINISHED RUN TOTALS AND    00107000
107100* THE SCORED, TIERED CONTACT TABLE TO RSCORE2, WHICH SORTS THE     00107100
107200* TABLE AND PRINTS THE SUMMARY REPORT.  RSCORE1 DOES NOT SORT OR   00107200
107300* PRINT ANYTHING ITSELF.  THE TWO PARAMETERS ON THE CALL ARE       00107300
107400* PASSED BY REFERENCE, THE COBOL DEFAULT -- RSCORE2 RECEIVES       00107400
107500* THEM INTO ITS OWN LINKAGE SECTION COPIES OF THE SAME RSCCFG/     00107500
107600* RSCTAB LAYOUTS SO THE TWO PROGRAMS NEVER DISAGREE ON FIELD       00107600
107700* POSITIONS.  RSCORE1 TAKES NO RETURN VALUE FROM THE CALL --       00107700
107800* RSCORE2 SETS ITS OWN RETURN-CODE AND GOBACKS, ENDING THE JOB     00107800
107900* STEP WITH WHATEVER RC RSCORE2 DECIDED ON.                        00107900
108000****************************************************************** 00108000
108100 4000-CALL-REPORT-BUILDER.                                         00108100
108200     CALL 'RSCORE2' USING RSC-RUN-TOTALS, RSC-CONTACT-TABLE-AREA.  00108200
108300 4000-EXIT.                                                        00108300
108400     EXIT.                                                         00108400
