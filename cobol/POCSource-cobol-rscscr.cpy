000100******************************************************************00000100
000200*                                                                 *00000200
000300*    RSCSCR  -  PER-CONTACT SCORE RECORD  (SCORE FILE)            *00000300
000400*                                                                 *00000400
000500*    ONE RECORD PER CONTACT ANALYZED THIS RUN, WRITTEN BY RSCORE2 *00000500
000600*    IN DESCENDING SCR-SCORE ORDER (TIES BROKEN ASCENDING BY      *00000600
000700*    SCR-CONTACT-ID).                                             00000700
000800*                                                                 *00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/11/94  RGG  0411-04  ORIGINAL LAYOUT.                     00001100
001200*    09/22/97  DWS  0922-11  SCR-TIER WIDENED TO X(08) TO HOLD    *00001200
001300*                            'DORMANT '.                          00001300
001400*                                                                 *00001400
001500******************************************************************00001500
001600 01  SCORE-RECORD.                                                00001600
001700     05  SCR-CONTACT-ID             PIC X(10).                    00001700
001800     05  SCR-SCORE                  PIC 9(03)V9(02).               00001800
001900     05  SCR-TIER                   PIC X(08).                    00001900
002000     05  SCR-MSG-COUNT              PIC 9(05).                    00002000
002100     05  SCR-FILLER                 PIC X(12).                    00002100
