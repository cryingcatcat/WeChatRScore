000100******************************************************************00000100
000200*                                                                 *00000200
000300*    RSCMSG  -  CHAT MESSAGE DETAIL RECORD  (MESSAGE FILE)        *00000300
000400*                                                                 *00000400
000500*    ONE RECORD PER MESSAGE EXCHANGED BETWEEN THE ACCOUNT OWNER   *00000500
000600*    AND A CONTACT.  FILE IS UNSORTED.  FIXED 60 BYTE RECORDS.    *00000600
000700*                                                                 *00000700
000800*    CHANGE LOG                                                   00000800
000900*    ----------                                                   00000900
001000*    03/11/94  RGG  0411-04  ORIGINAL LAYOUT.                     00001000
001100*    07/02/95  RGG  0702-08  ADDED MSG-TYPE ('L' LINK/OTHER WAS   *00001100
001200*                            PREVIOUSLY LUMPED IN WITH 'I').      00001200
001300*    06/14/99  PAT  0614-02  Y2K -- MSG-DATE CONFIRMED FULL 4-    *00001300
001400*                            DIGIT YEAR, NO WINDOWING NEEDED.     00001400
001500*                                                                 *00001500
001600******************************************************************00001600
001700 01  MESSAGE-RECORD.                                              00001700
001800     05  MSG-CONTACT-ID             PIC X(10).                    00001800
001900     05  MSG-DATE                   PIC 9(08).                    00001900
002000     05  MSG-DATE-YMD REDEFINES MSG-DATE.                         00002000
002100         10  MSG-DATE-CC            PIC 9(02).                    00002100
002200         10  MSG-DATE-YY            PIC 9(02).                    00002200
002300         10  MSG-DATE-MM            PIC 9(02).                    00002300
002400         10  MSG-DATE-DD            PIC 9(02).                    00002400
002500     05  MSG-DIRECTION              PIC X(01).                    00002500
002600         88  MSG-DIR-SENT           VALUE 'S'.                    00002600
002700         88  MSG-DIR-RECEIVED       VALUE 'R'.                    00002700
002800     05  MSG-TYPE                   PIC X(01).                    00002800
002900         88  MSG-TYPE-TEXT          VALUE 'T'.                    00002900
003000         88  MSG-TYPE-IMAGE         VALUE 'I'.                    00003000
003100         88  MSG-TYPE-VOICEVIDEO    VALUE 'V'.                    00003100
003200         88  MSG-TYPE-LINK          VALUE 'L'.                    00003200
003300         88  MSG-TYPE-RICH-MEDIA    VALUE 'I' 'V'.                00003300
003400     05  MSG-LENGTH                 PIC 9(05).                    00003400
003500     05  MSG-FILLER                 PIC X(35).                    00003500
