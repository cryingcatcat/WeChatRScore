000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER    00000200
000300* ALL RIGHTS RESERVED                                              00000300
000400****************************************************************** 00000400
000500* PROGRAM:  RSCORE2                                                00000500
000600*                                                                  00000600
000700* REPORT BUILDER -- CALLED BY RSCORE1 AT END OF JOB.  SORTS THE    00000700
000800* CONTACT TABLE DESCENDING BY SCORE (TIES ASCENDING BY CONTACT     00000800
000900* ID) WITH A STRAIGHT SELECTION SORT IN PLACE, WRITES THE SCORE    00000900
001000* FILE, AND PRINTS THE SUMMARY REPORT WITH A TIER SUBTOTAL AND A   00001000
001100* GRAND-TOTAL FOOTING.                                             00001100
001200*                                                                  00001200
001300* CHANGE LOG                                                       00001300
001400* ----------                                                       00001400
001500* 03/11/94  RGG  0411-04  ORIGINAL CUT.                            00001500
001600* 11/02/94  RGG  1102-09  DETAIL LINE WIDENED FOR RECENCY/         00001600
001700*                         ENGAGEMENT COMPONENTS ADDED TO RSCORE1.  00001700
001800* 09/22/97  DWS  0922-11  TIER SUBTOTAL LINE ADDED.                00001800
001900* 06/14/99  PAT  0614-02  Y2K -- AS-OF HEADING REVIEWED, 4-DIGIT   00001900
002000*                         YEAR DISPLAYS CORRECTLY.                 00002000
002100* 02/03/04  RGG  0203-19  NOW COPIES RSCCFG FOR MAX-CONTACTS       00002100
002200*                         INSTEAD OF A LOCAL 77-LEVEL.             00002200
002300* 08/30/07  DWS  0830-03  GRAND TOTALS FOOTING ADDED, REQUESTED    00002300
002400*                         BY OPS TO SHOW REJECT SPIKES.            00002400
002500* 04/11/11  RGG  0411-07  DETAIL LINE SPLITS SENT/RECVD/TOTAL,     00002500
002600*                         ADDS LAST-MSG DATE.  SUBTOTAL SHOWS      00002600
002700*                         MESSAGE COUNT.  TOTALS FOOTING LEADS     00002700
002800*                         WITH CONTACTS ANALYZED.                  00002800
002900* 06/02/11  RGG  0602-04  PARAGRAPH COMMENTARY EXPANDED FOR THE    00002900
003000*                         AUDIT REVIEW -- NO LOGIC CHANGED.        00003000
003100*                                                                  00003100
003200* OPERATIONS NOTES                                                 00003200
003300* ----------------                                                 00003300
003400* CALLED DIRECTLY BY RSCORE1 AT ITS 4000-CALL-REPORT-BUILDER --    00003400
003500* THIS IS NOT A SEPARATE JOB STEP.  THE CALL PASSES THE RUN        00003500
003600* TOTALS AND THE FULLY SCORED, TIERED CONTACT TABLE BY             00003600
003700* REFERENCE.  THIS PROGRAM SETS THE JOB STEP'S FINAL RETURN-       00003700
003800* CODE -- RSCORE1 DOES NOT OVERRIDE IT AFTER THE CALL RETURNS.     00003800
003900*                                                                  00003900
004000* OUTPUT: SCOREFL (ONE RECORD PER CONTACT, SORTED) AND SUMRPT      00004000
004100* (THE PRINTED SUMMARY).  NEITHER FILE IS READ BACK BY ANY         00004100
004200* PROGRAM IN THIS JOB -- SCOREFL FEEDS A DOWNSTREAM MARKETING      00004200
004300* EXTRACT, SUMRPT GOES TO THE OPERATOR'S OUTPUT QUEUE.             00004300
004400*                                                                  00004400
004500****************************************************************** 00004500
004600 IDENTIFICATION DIVISION.                                          00004600
004700 PROGRAM-ID.     RSCORE2.                                          00004700
004800 AUTHOR.         R. GUNDERSON.                                     00004800
004900 INSTALLATION.   COBOL DEVELOPMENT CENTER.                         00004900
005000 DATE-WRITTEN.   03/11/94.                                         00005000
005100 DATE-COMPILED.  03/11/94.                                         00005100
005200 SECURITY.       NON-CONFIDENTIAL.                                 00005200
005300                                                                   00005300
005400 ENVIRONMENT DIVISION.                                             00005400
005500 CONFIGURATION SECTION.                                            00005500
005600 SOURCE-COMPUTER. IBM-390.                                         00005600
005700 OBJECT-COMPUTER. IBM-390.                                         00005700
005800*    C01 IS TOP-OF-FORM LETS 3000-PRINT-HEADINGS SKIP TO A NEW     00005800
005900*    PAGE WITH AFTER ADVANCING TOP-OF-FORM, THE SAME CARRIAGE-     00005900
006000*    CONTROL CHANNEL CONVENTION THIS SHOP USES ON ITS PRINT        00006000
006100*    PROGRAMS THAT RUN AGAINST A SYSOUT CLASS RATHER THAN A        00006100
006200*    SIMPLE LINE PRINTER.                                          00006200
006300 SPECIAL-NAMES.                                                    00006300
006400     C01 IS TOP-OF-FORM.                                           00006400
006500                                                                   00006500
006600 INPUT-OUTPUT SECTION.                                             00006600
006700 FILE-CONTROL.                                                     00006700
006800                                                                   00006800
006900*    SCORE-FILE IS THE DOWNSTREAM FEED TO THE MARKETING            00006900
007000*    RELATIONSHIP EXTRACT -- ONE RECORD PER CONTACT, IN THE        00007000
007100*    SORTED ORDER THIS PROGRAM PRODUCES.                           00007100
007200     SELECT SCORE-FILE  ASSIGN TO SCOREFL                          00007200
007300            FILE STATUS  IS  WS-SCOREFL-STATUS.                    00007300
007400                                                                   00007400
007500*    PRINT-FILE IS THE OPERATOR SUMMARY REPORT.                    00007500
007600     SELECT PRINT-FILE  ASSIGN TO SUMRPT                           00007600
007700            FILE STATUS  IS  WS-SUMRPT-STATUS.                     00007700
007800                                                                   00007800
007900****************************************************************** 00007900
008000 DATA DIVISION.                                                    00008000
008100 FILE SECTION.                                                     00008100
008200                                                                   00008200
008300*    SCORE RECORD LAYOUT IS IN COPYBOOK RSCSCR SO THE DOWNSTREAM   00008300
008400*    MARKETING EXTRACT JOB CAN COPY THE SAME LAYOUT RATHER THAN    00008400
008500*    RECODE IT FROM THE REPORT SPEC.                               00008500
008600 FD  SCORE-FILE                                                    00008600
008700     RECORDING MODE IS F                                           00008700
008800     BLOCK CONTAINS 0 RECORDS.                                     00008800
008900 COPY RSCSCR.                                                      00008900
009000*    SCORE RECORD FIELD NOTES                                      00009000
009100*    ------------------------                                      00009100
009200*      SCR-CONTACT-ID    COPIED STRAIGHT FROM RSCT-CONTACT-ID,     00009200
009300*                        NO EDITING -- THE EXTRACT JOB KEYS ON     00009300
009400*                        THIS FIELD AGAINST ITS OWN CUSTOMER       00009400
009500*                        MASTER.                                   00009500
009600*      SCR-SCORE         SAME 3.2 PACKED-DECIMAL-STYLE ZONED       00009600
009700*                        FIELD AS RSCT-SCORE -- NOT RE-EDITED      00009700
009800*                        FOR DISPLAY, THE EXTRACT JOB DOES ITS     00009800
009900*                        OWN EDITING.                              00009900
010000*      SCR-TIER          ONE OF THE FOUR RSC-TIER-xxxx-NAME        00010000
010100*                        LITERALS, LEFT-JUSTIFIED, SPACE-FILLED.   00010100
010200*      SCR-MSG-COUNT     TOTAL MESSAGE COUNT, CARRIED FOR THE      00010200
010300*                        EXTRACT JOB'S OWN VOLUME REPORTING --     00010300
010400*                        THIS PROGRAM DOES NOT READ IT BACK.       00010400
010500                                                                   00010500
010600*    STANDARD 132-BYTE PRINT LINE.  PRINT-REC ITSELF CARRIES NO    00010600
010700*    FIELDS -- EVERY LINE TYPE IS ONE OF THE SIX REDEFINES BELOW   00010700
010800*    IN WORKING-STORAGE (PL-HEADING-1/2/3, PL-DETAIL,              00010800
010900*    PL-TIER-BREAK, PL-GRAND-TOTAL).                               00010900
011000 FD  PRINT-FILE                                                    00011000
011100     RECORDING MODE IS F                                           00011100
011200     BLOCK CONTAINS 0 RECORDS.                                     00011200
011300 01  PRINT-REC                      PIC X(132).                    00011300
011400                                                                   00011400
011500****************************************************************** 00011500
011600 WORKING-STORAGE SECTION.                                          00011600
011700****************************************************************** 00011700
011800* DATA ELEMENT GLOSSARY                                            00011800
011900* ---------------------                                            00011900
012000*   WS-SORT-I        OUTER SORT INDEX (2010), ALSO REUSED AS THE   00012000
012100*                    SORTED-ORDER SUBSCRIPT BY 2500 AND 2600 --    00012100
012200*                    ONCE THE SORT IS DONE, WS-SORT-I SWEEPS THE   00012200
012300*                    TABLE IN FINAL PRINT/WRITE ORDER.             00012300
012400*   WS-SORT-J        INNER SORT INDEX (2020), LOCAL TO THE SORT    00012400
012500*                    PASS -- NEVER READ OUTSIDE 2010/2020.         00012500
012600*   WS-SORT-MAX-IX   TRACKS THE BEST CANDIDATE FOUND SO FAR        00012600
012700*                    WITHIN ONE SORT PASS, USED BY 2030 TO KNOW    00012700
012800*                    WHICH TWO ENTRIES TO SWAP.                    00012800
012900*   WS-PREV-TIER     REMEMBERS THE LAST TIER NAME PRINTED SO       00012900
013000*                    2650 CAN DETECT A TIER CHANGE AND FIRE A      00013000
013100*                    SUBTOTAL BREAK.                               00013100
013200*   WS-TIER-COUNT     CONTACTS SEEN IN THE CURRENT TIER SINCE      00013200
013300*                    THE LAST BREAK, RESET TO ZERO BY 2650 EACH    00013300
013400*                    TIME A BREAK FIRES.                           00013400
013500*   WS-TIER-MSG-TOTAL MESSAGE COUNT RUNNING TOTAL FOR THE SAME     00013500
013600*                    WINDOW, ADDED BY THE 04/11/11 CHANGE TO       00013600
013700*                    GIVE THE SUBTOTAL LINE A VOLUME FIGURE.       00013700
013800*   WS-PAGE-COUNT     BUMPED EVERY TIME 3000-PRINT-HEADINGS        00013800
013900*                    FIRES, PRINTED ON THE TITLE LINE.             00013900
014000*   WS-LINE-COUNT     LINES WRITTEN SINCE THE LAST HEADING --      00014000
014100*                    COMPARED AGAINST WS-MAX-LINES-PER-PAGE        00014100
014200*                    BEFORE EVERY DETAIL, TIER-BREAK, AND          00014200
014300*                    GRAND-TOTAL WRITE TO DECIDE WHETHER A NEW     00014300
014400*                    PAGE IS NEEDED FIRST.                         00014400
014500*                                                                  00014500
014600*    THE TWO LINE/PAGE COUNTERS AND THE DETAIL-LINE-ACROSS-        00014600
014700*    PAGES COUNTER -- STANDALONE 77-LEVELS, SHOP CONVENTION FOR    00014700
014800*    PRINT-CONTROL SCALARS THAT HAVE NO NATURAL GROUP.             00014800
014900 77  WS-MAX-LINES-PER-PAGE          PIC 9(3)  COMP  VALUE 60.      00014900
015000 77  WS-PAGE-COUNT                  PIC 9(3)  COMP  VALUE 0.       00015000
015100*    STARTS AT 99 SO THE VERY FIRST DETAIL LINE FORCES A NEW       00015100
015200*    PAGE HEADING -- SEE THE TEST AT 2650 AND 3900.                00015200
015300 77  WS-LINE-COUNT                  PIC 9(3)  COMP  VALUE 99.      00015300
015400                                                                   00015400
015500*    FILE STATUS BYTES -- CHECKED AFTER EVERY OPEN.                00015500
015600 01  WS-FILE-STATUSES.                                             00015600
015700     05  WS-SCOREFL-STATUS          PIC X(2)  VALUE SPACES.        00015700
015800     05  WS-SUMRPT-STATUS           PIC X(2)  VALUE SPACES.        00015800
015900                                                                   00015900
016000*    THE THREE SUBSCRIPTS DRIVING THE IN-PLACE SELECTION SORT.     00016000
016100 01  WS-SORT-AREA.                                                 00016100
016200     05  WS-SORT-I                  PIC 9(3)  COMP.                00016200
016300     05  WS-SORT-J                  PIC 9(3)  COMP.                00016300
016400     05  WS-SORT-MAX-IX             PIC 9(3)  COMP.                00016400
016500                                                                   00016500
016600*    SCRATCH AREA FOR 2030-SWAP-ENTRIES -- MUST MATCH THE          00016600
016700*    RSC-CONTACT-ENTRY LAYOUT IN RSCTAB FIELD FOR FIELD, SINCE     00016700
016800*    THE SWAP IS A GROUP MOVE IN BOTH DIRECTIONS.                  00016800
016900 01  WS-SWAP-ENTRY.                                                00016900
017000     05  WS-SWAP-CONTACT-ID         PIC X(10).                     00017000
017100     05  WS-SWAP-SENT-CT            PIC 9(05) COMP.                00017100
017200     05  WS-SWAP-RECV-CT            PIC 9(05) COMP.                00017200
017300     05  WS-SWAP-TOTAL-CT           PIC 9(05) COMP.                00017300
017400     05  WS-SWAP-TEXT-LEN-TOTAL     PIC 9(09) COMP.                00017400
017500     05  WS-SWAP-MEDIA-CT           PIC 9(05) COMP.                00017500
017600     05  WS-SWAP-LAST-DATE          PIC 9(08).                     00017600
017700     05  WS-SWAP-LAST-SERIAL        PIC S9(09) COMP.               00017700
017800     05  WS-SWAP-SCORE              PIC 9(03)V9(02).               00017800
017900     05  WS-SWAP-TIER               PIC X(08).                     00017900
018000     05  WS-SWAP-FILLER             PIC X(05).                     00018000
018100                                                                   00018100
018200*    THE AS-OF DATE AS RECEIVED FROM RSC-ASOF-DATE, REDEFINED      00018200
018300*    INTO ITS FOUR COMPONENT PARTS FOR THE HEADING LINE AT 3000    00018300
018400*    -- THE SAME CC/YY/MM/DD SPLIT RSCORE1 USES ON THE             00018400
018500*    PARAMETER RECORD ITSELF.                                      00018500
018600 01  WS-ASOF-DATE-AREA.                                            00018600
018700     05  WS-ASOF-DATE               PIC 9(08).                     00018700
018800     05  WS-ASOF-DATE-YMD REDEFINES WS-ASOF-DATE.                  00018800
018900         10  WS-ASOF-CC             PIC 9(02).                     00018900
019000         10  WS-ASOF-YY             PIC 9(02).                     00019000
019100         10  WS-ASOF-MM             PIC 9(02).                     00019100
019200         10  WS-ASOF-DD             PIC 9(02).                     00019200
019300                                                                   00019300
019400*    RUNNING TOTALS FOR THE TIER SUBTOTAL LINE -- RESET TO ZERO    00019400
019500*    EVERY TIME A TIER BREAK FIRES AT 2650.                        00019500
019600 01  WS-REPORT-SWITCHES.                                           00019600
019700     05  WS-TIER-COUNT              PIC 9(5)  COMP  VALUE 0.       00019700
019800     05  WS-TIER-MSG-TOTAL          PIC 9(7)  COMP  VALUE 0.       00019800
019900     05  WS-PREV-TIER               PIC X(08) VALUE SPACES.        00019900
020000                                                                   00020000
020100****************************************************************** 00020100
020200* PRINT-REC REDEFINED FOUR WAYS -- ONE LAYOUT PER LINE TYPE.       00020200
020300* ONLY ONE REDEFINE IS EVER MOVED-TO AND WRITTEN-FROM AT A TIME    00020300
020400* -- THE SIX LAYOUTS SHARE THE SAME 132 BYTES OF STORAGE, THEY     00020400
020500* DO NOT COEXIST.                                                  00020500
020600****************************************************************** 00020600
020700*    PAGE-TOP TITLE LINE WITH THE PAGE NUMBER.                     00020700
020800 01  PL-HEADING-1 REDEFINES PRINT-REC.                             00020800
020900     05  FILLER                     PIC X(01).                     00020900
021000     05  FILLER                     PIC X(10) VALUE SPACES.        00021000
021100     05  FILLER                     PIC X(36) VALUE                00021100
021200             'RSCORE RELATIONSHIP ANALYSIS - SUMM'.                00021200
021300     05  FILLER                     PIC X(6)  VALUE 'ARY   '.      00021300
021400     05  FILLER                     PIC X(10) VALUE SPACES.        00021400
021500     05  FILLER                     PIC X(5)  VALUE 'PAGE '.       00021500
021600     05  PH1-PAGE-NO                PIC ZZ9.                       00021600
021700     05  FILLER                     PIC X(64) VALUE SPACES.        00021700
021800                                                                   00021800
021900*    AS-OF DATE AND PERIOD LENGTH SUBHEADING.                      00021900
022000 01  PL-HEADING-2 REDEFINES PRINT-REC.                             00022000
022100     05  FILLER                     PIC X(01).                     00022100
022200     05  FILLER                     PIC X(10) VALUE SPACES.        00022200
022300     05  FILLER                     PIC X(9)  VALUE 'AS-OF DT '.   00022300
022400     05  PH2-ASOF-CC                PIC 99.                        00022400
022500     05  PH2-ASOF-YY                PIC 99.                        00022500
022600     05  FILLER                     PIC X(1)  VALUE '/'.           00022600
022700     05  PH2-ASOF-MM                PIC 99.                        00022700
022800     05  FILLER                     PIC X(1)  VALUE '/'.           00022800
022900     05  PH2-ASOF-DD                PIC 99.                        00022900
023000     05  FILLER                     PIC X(6)  VALUE SPACES.        00023000
023100     05  FILLER                     PIC X(13) VALUE 'PERIOD DAYS '.00023100
023200     05  PH2-PERIOD-DAYS            PIC ZZ9.                       00023200
023300     05  FILLER                     PIC X(74) VALUE SPACES.        00023300
023400                                                                   00023400
023500*    COLUMN HEADING LINE -- MUST STAY IN STEP WITH PL-DETAIL'S     00023500
023600*    FIELD ORDER BELOW, COLUMN FOR COLUMN.                         00023600
023700 01  PL-HEADING-3 REDEFINES PRINT-REC.                             00023700
023800     05  FILLER                     PIC X(01).                     00023800
023900     05  FILLER                     PIC X(10) VALUE 'CONTACT ID'.  00023900
024000     05  FILLER                     PIC X(04) VALUE SPACES.        00024000
024100     05  FILLER                     PIC X(06) VALUE 'SCORE '.      00024100
024200     05  FILLER                     PIC X(04) VALUE SPACES.        00024200
024300     05  FILLER                     PIC X(08) VALUE 'TIER    '.    00024300
024400     05  FILLER                     PIC X(04) VALUE SPACES.        00024400
024500     05  FILLER                     PIC X(06) VALUE 'SENT  '.      00024500
024600     05  FILLER                     PIC X(03) VALUE SPACES.        00024600
024700     05  FILLER                     PIC X(06) VALUE 'RECVD '.      00024700
024800     05  FILLER                     PIC X(03) VALUE SPACES.        00024800
024900     05  FILLER                     PIC X(06) VALUE 'TOTAL '.      00024900
025000     05  FILLER                     PIC X(03) VALUE SPACES.        00025000
025100     05  FILLER                     PIC X(10) VALUE 'LAST-MSG  '.  00025100
025200     05  FILLER                     PIC X(58) VALUE SPACES.        00025200
025300                                                                   00025300
025400*    ONE PRINT LINE PER CONTACT, WRITTEN IN SORTED (SCORE          00025400
025500*    DESCENDING) ORDER BY 3100-PRINT-DETAIL.                       00025500
025600 01  PL-DETAIL REDEFINES PRINT-REC.                                00025600
025700     05  FILLER                     PIC X(01).                     00025700
025800     05  PD-CONTACT-ID              PIC X(10).                     00025800
025900     05  FILLER                     PIC X(04) VALUE SPACES.        00025900
026000     05  PD-SCORE                   PIC ZZ9.99.                    00026000
026100     05  FILLER                     PIC X(04) VALUE SPACES.        00026100
026200     05  PD-TIER                    PIC X(08).                     00026200
026300     05  FILLER                     PIC X(04) VALUE SPACES.        00026300
026400     05  PD-SENT                    PIC ZZ,ZZ9.                    00026400
026500     05  FILLER                     PIC X(03) VALUE SPACES.        00026500
026600     05  PD-RECVD                   PIC ZZ,ZZ9.                    00026600
026700     05  FILLER                     PIC X(03) VALUE SPACES.        00026700
026800     05  PD-TOTAL                   PIC ZZ,ZZ9.                    00026800
026900     05  FILLER                     PIC X(03) VALUE SPACES.        00026900
027000     05  PD-LAST-YYYY               PIC 9999.                      00027000
027100     05  FILLER                     PIC X(01) VALUE '/'.           00027100
027200     05  PD-LAST-MM                 PIC 99.                        00027200
027300     05  FILLER                     PIC X(01) VALUE '/'.           00027300
027400     05  PD-LAST-DD                 PIC 99.                        00027400
027500     05  FILLER                     PIC X(58) VALUE SPACES.        00027500
027600                                                                   00027600
027700*    EMITTED BY 3200 EVERY TIME RSCT-TIER CHANGES GOING DOWN       00027700
027800*    THE SORTED TABLE -- ADDED BY THE 09/22/97 CHANGE, MESSAGE     00027800
027900*    COUNT COLUMN ADDED BY THE 04/11/11 CHANGE.                    00027900
028000 01  PL-TIER-BREAK REDEFINES PRINT-REC.                            00028000
028100     05  FILLER                     PIC X(01).                     00028100
028200     05  FILLER                     PIC X(10) VALUE SPACES.        00028200
028300     05  FILLER                     PIC X(05) VALUE 'TIER '.       00028300
028400     05  PTB-TIER-NAME              PIC X(08).                     00028400
028500     05  FILLER                     PIC X(01) VALUE SPACE.         00028500
028600     05  FILLER                     PIC X(09) VALUE 'CONTACTS '.   00028600
028700     05  PTB-CONTACTS               PIC ZZ,ZZ9.                    00028700
028800     05  FILLER                     PIC X(01) VALUE SPACE.         00028800
028900     05  FILLER                     PIC X(09) VALUE 'MESSAGES '.   00028900
029000     05  PTB-MESSAGES               PIC ZZ,ZZ9.                    00029000
029100     05  FILLER                     PIC X(76) VALUE SPACES.        00029100
029200                                                                   00029200
029300*    THE FIVE GRAND-TOTAL LINES AT 3900 ALL SHARE THIS ONE         00029300
029400*    LABEL/COUNT LAYOUT -- ADDED BY THE 08/30/07 CHANGE AT OPS'    00029400
029500*    REQUEST TO SURFACE REJECT SPIKES WITHOUT GREPPING ERRFILE.    00029500
029600 01  PL-GRAND-TOTAL REDEFINES PRINT-REC.                           00029600
029700     05  FILLER                     PIC X(01).                     00029700
029800     05  FILLER                     PIC X(10) VALUE SPACES.        00029800
029900     05  PGT-LABEL                  PIC X(24) VALUE SPACES.        00029900
030000     05  FILLER                     PIC X(01) VALUE SPACE.         00030000
030100     05  PGT-COUNT                  PIC ZZZ,ZZ9.                   00030100
030200     05  FILLER                     PIC X(89) VALUE SPACES.        00030200
030300                                                                   00030300
030400*    SAME WEIGHT/CAP/TIER-NAME CONSTANTS RSCORE1 COPIES -- ONLY    00030400
030500*    RSC-MAX-CONTACTS AND THE FOUR RSC-TIER-xxxx-NAME LITERALS     00030500
030600*    ARE ACTUALLY USED HERE, BY 2010'S SORT BOUND AND BY THE       00030600
030700*    PRINT PARAGRAPHS' HEADING TEXT.                               00030700
030800 COPY RSCCFG.                                                      00030800
030900                                                                   00030900
031000****************************************************************** 00031000
031100 LINKAGE SECTION.                                                  00031100
031200****************************************************************** 00031200
031300*    RECEIVED BY REFERENCE FROM RSCORE1'S CALL AT 4000 --          00031300
031400*    RSC-RUN-TOTALS AND THE FULL CONTACT TABLE, ALREADY SCORED     00031400
031500*    AND TIERED.  THIS PROGRAM SORTS THE TABLE IN PLACE, WHICH     00031500
031600*    MEANS IT REORDERS RSCORE1'S OWN COPY OF THE TABLE TOO --      00031600
031700*    HARMLESS SINCE RSCORE1 HAS NOTHING LEFT TO DO WITH IT         00031700
031800*    AFTER THE CALL AT 4000 RETURNS.                               00031800
031900 COPY RSCTAB.                                                      00031900
032000                                                                   00032000
032100****************************************************************** 00032100
032200 PROCEDURE DIVISION USING RSC-RUN-TOTALS, RSC-CONTACT-TABLE-AREA.  00032200
032300****************************************************************** 00032300
032400* MAINTENANCE CONSIDERATIONS                                       00032400
032500* --------------------------                                       00032500
032600* SORT ALGORITHM -- A STRAIGHT SELECTION SORT IS O(N SQUARED),     00032600
032700* ACCEPTABLE FOR THE CONTACT COUNTS THIS SHOP'S CUSTOMER BASE      00032700
032800* PRODUCES (RSC-MAX-CONTACTS FROM RSCCFG).  IF THE CONTACT         00032800
032900* POPULATION EVER GROWS LARGE ENOUGH TO MAKE THIS PASS SLOW,       00032900
033000* THE TABLE COULD BE UNLOADED TO A WORK FILE AND RESEQUENCED       00033000
033100* WITH THE SORT VERB INSTEAD -- THAT WOULD REPLACE 2000/2010/      00033100
033200* 2020/2030 ENTIRELY AND IS NOT A SMALL CHANGE.                    00033200
033300*                                                                  00033300
033400* ADDING A REPORT COLUMN -- WIDEN THE RELEVANT PL-xxxx REDEFINE    00033400
033500* AND PL-HEADING-3 TOGETHER, COLUMN FOR COLUMN, OR THE HEADING     00033500
033600* AND DETAIL LINES WILL DRIFT OUT OF ALIGNMENT.                    00033600
033700*                                                                  00033700
033800* ADDING A SIXTH GRAND-TOTAL LINE -- FOLLOW THE PATTERN AT         00033800
033900* 3900, INCREMENT THE ADD AT THE BOTTOM OF THAT PARAGRAPH BY       00033900
034000* THE NUMBER OF ADVANCING LINES THE NEW WRITE CONSUMES.            00034000
034100****************************************************************** 00034100
034200                                                                   00034200
034300****************************************************************** 00034300
034400* 000-MAIN -- OPEN, SORT THE TABLE, WRITE THE SCORE FILE IN        00034400
034500* SORTED ORDER, PRINT THE REPORT, CLOSE.  THE SORT MUST COMPLETE   00034500
034600* BEFORE EITHER THE SCORE FILE WRITE OR THE REPORT PRINT BEGINS    00034600
034700* -- BOTH OF THOSE WALK THE TABLE IN THE ORDER THE SORT LEFT IT.   00034700
034800****************************************************************** 00034800
034900 000-MAIN.                                                         00034900
035000     PERFORM 1000-OPEN-FILES          THRU 1000-EXIT.              00035000
035100     PERFORM 2000-SORT-CONTACT-TABLE  THRU 2000-EXIT.              00035100
035200*    SCOREFL IS WRITTEN FIRST, IN THE SAME SORTED PASS ORDER       00035200
035300*    THE REPORT WILL USE BELOW -- THE DOWNSTREAM MARKETING         00035300
035400*    EXTRACT EXPECTS BEST-SCORE-FIRST ORDERING.                    00035400
035500     PERFORM 2500-WRITE-SCORE-FILE    THRU 2500-EXIT               00035500
035600         VARYING WS-SORT-I FROM 1 BY 1                             00035600
035700         UNTIL WS-SORT-I > RSC-CONTACT-COUNT.                      00035700
035800     PERFORM 2600-PRINT-REPORT        THRU 2600-EXIT.              00035800
035900     PERFORM 1900-CLOSE-FILES         THRU 1900-EXIT.              00035900
036000     GOBACK.                                                       00036000
036100                                                                   00036100
036200****************************************************************** 00036200
036300* 1000-OPEN-FILES -- OPENS BOTH OUTPUT FILES.  EITHER FAILING TO   00036300
036400* OPEN IS FATAL -- THERE IS NO PARTIAL-OUTPUT RECOVERY, SINCE      00036400
036500* NEITHER FILE CAN BE WRITTEN CORRECTLY WITHOUT THE OTHER HAVING   00036500
036600* OPENED CLEAN AS WELL.                                            00036600
036700****************************************************************** 00036700
036800 1000-OPEN-FILES.                                                  00036800
036900     OPEN OUTPUT SCORE-FILE PRINT-FILE.                            00036900
037000*    BOTH FILES ARE OPENED TOGETHER IN ONE STATEMENT, BUT THE      00037000
037100*    TWO FILE STATUS BYTES ARE STILL CHECKED SEPARATELY BELOW      00037100
037200*    SO THE DISPLAY MESSAGE NAMES THE RIGHT FILE.                  00037200
037300     IF WS-SCOREFL-STATUS NOT = '00'                               00037300
037400         DISPLAY 'RSCORE2 - ERROR OPENING SCORE FILE. RC: '        00037400
037500                 WS-SCOREFL-STATUS                                 00037500
037600         MOVE 16 TO RETURN-CODE                                    00037600
037700         GOBACK                                                    00037700
037800     END-IF.                                                       00037800
037900     IF WS-SUMRPT-STATUS NOT = '00'                                00037900
038000         DISPLAY 'RSCORE2 - ERROR OPENING PRINT FILE. RC: '        00038000
038100                 WS-SUMRPT-STATUS                                  00038100
038200         MOVE 16 TO RETURN-CODE                                    00038200
038300         GOBACK                                                    00038300
038400     END-IF.                                                       00038400
038500 1000-EXIT.                                                        00038500
038600     EXIT.                                                         00038600
038700                                                                   00038700
038800****************************************************************** 00038800
038900* 1900-CLOSE-FILES -- CLOSES BOTH OUTPUT FILES AT THE VERY END     00038900
039000* OF THE RUN, AFTER THE REPORT HAS BEEN FULLY PRINTED.             00039000
039100****************************************************************** 00039100
039200 1900-CLOSE-FILES.                                                 00039200
039300*    NO FILE STATUS CHECK AFTER CLOSE -- A CLOSE FAILURE THIS      00039300
039400*    LATE IN THE RUN HAS NO RECOVERY ACTION LEFT TO TAKE, SO       00039400
039500*    THIS SHOP DOES NOT BOTHER TESTING FOR ONE HERE.               00039500
039600     CLOSE SCORE-FILE PRINT-FILE.                                  00039600
039700 1900-EXIT.                                                        00039700
039800     EXIT.                                                         00039800
039900                                                                   00039900
040000****************************************************************** 00040000
040100* 2000-SORT-CONTACT-TABLE -- STRAIGHT SELECTION SORT.  PASS I      00040100
040200* PICKS THE BEST REMAINING ENTRY (HIGHEST SCORE, ID ASCENDING ON   00040200
040300* A TIE) AND SWAPS IT INTO POSITION I.  CHOSEN OVER A SORT         00040300
040400* VERB BECAUSE THE TABLE LIVES IN AN OCCURS AREA PASSED BY         00040400
040500* REFERENCE FROM RSCORE1, NOT IN A SEPARATE SORT WORK FILE --      00040500
040600* A STRAIGHT IN-MEMORY SELECTION SORT IS THE SIMPLEST WAY TO       00040600
040700* ORDER IT WITHOUT SPILLING IT TO A SORT FILE AND BACK.            00040700
040800****************************************************************** 00040800
040900 2000-SORT-CONTACT-TABLE.                                          00040900
041000*    RSC-CONTACT-COUNT - 1 PASSES -- THE LAST ENTRY NEEDS NO       00041000
041100*    PASS OF ITS OWN, IT IS WHATEVER IS LEFT.                      00041100
041200     PERFORM 2010-SORT-PASS THRU 2010-EXIT                         00041200
041300         VARYING WS-SORT-I FROM 1 BY 1                             00041300
041400         UNTIL WS-SORT-I >= RSC-CONTACT-COUNT.                     00041400
041500 2000-EXIT.                                                        00041500
041600     EXIT.                                                         00041600
041700                                                                   00041700
041800****************************************************************** 00041800
041900* 2010-SORT-PASS -- ONE PASS OF THE SELECTION SORT.  SCANS FROM    00041900
042000* WS-SORT-I + 1 THROUGH THE END OF THE TABLE LOOKING FOR A         00042000
042100* BETTER CANDIDATE THAN POSITION I ITSELF, THEN SWAPS ONLY IF A    00042100
042200* BETTER ONE WAS FOUND.                                            00042200
042300****************************************************************** 00042300
042400 2010-SORT-PASS.                                                   00042400
042500*    ASSUME POSITION I IS ALREADY THE BEST UNTIL 2020 PROVES       00042500
042600*    OTHERWISE.                                                    00042600
042700     MOVE WS-SORT-I TO WS-SORT-MAX-IX.                             00042700
042800     COMPUTE WS-SORT-J = WS-SORT-I + 1.                            00042800
042900     PERFORM 2020-TEST-CANDIDATE THRU 2020-EXIT                    00042900
043000         VARYING WS-SORT-J FROM WS-SORT-J BY 1                     00043000
043100         UNTIL WS-SORT-J > RSC-CONTACT-COUNT.                      00043100
043200*    SKIP THE SWAP ENTIRELY WHEN POSITION I WAS ALREADY BEST --    00043200
043300*    AVOIDS A POINTLESS SELF-SWAP ON AN ALREADY-ORDERED RUN.       00043300
043400     IF WS-SORT-MAX-IX NOT = WS-SORT-I                             00043400
043500         PERFORM 2030-SWAP-ENTRIES THRU 2030-EXIT                  00043500
043600     END-IF.                                                       00043600
043700 2010-EXIT.                                                        00043700
043800     EXIT.                                                         00043800
043900                                                                   00043900
044000****************************************************************** 00044000
044100* 2020-TEST-CANDIDATE -- COMPARES ONE TABLE ENTRY AGAINST THE      00044100
044200* BEST CANDIDATE FOUND SO FAR THIS PASS.  HIGHER SCORE WINS;       00044200
044300* ON A TIED SCORE, THE LOWER (ASCENDING) CONTACT ID WINS, SO THE   00044300
044400* FINAL REPORT ORDER IS DETERMINISTIC EVEN WHEN TWO CONTACTS       00044400
044500* SCORE IDENTICALLY.                                               00044500
044600****************************************************************** 00044600
044700 2020-TEST-CANDIDATE.                                              00044700
044800*    PRIMARY TEST -- STRICTLY HIGHER SCORE ALWAYS WINS.            00044800
044900     IF RSCT-SCORE(WS-SORT-J) > RSCT-SCORE(WS-SORT-MAX-IX)         00044900
045000         MOVE WS-SORT-J TO WS-SORT-MAX-IX                          00045000
045100     ELSE                                                          00045100
045200*        TIE-BREAK ON CONTACT ID, ASCENDING -- THIS IS WHAT        00045200
045300*        MAKES THE SORT RESULT REPEATABLE RUN TO RUN WHEN TWO      00045300
045400*        CONTACTS LAND ON THE SAME SCORE.                          00045400
045500     IF RSCT-SCORE(WS-SORT-J) = RSCT-SCORE(WS-SORT-MAX-IX)         00045500
045600        AND RSCT-CONTACT-ID(WS-SORT-J) <                           00045600
045700           RSCT-CONTACT-ID(WS-SORT-MAX-IX)                         00045700
045800         MOVE WS-SORT-J TO WS-SORT-MAX-IX                          00045800
045900     END-IF END-IF.                                                00045900
046000 2020-EXIT.                                                        00046000
046100     EXIT.                                                         00046100
046200                                                                   00046200
046300****************************************************************** 00046300
046400* 2030-SWAP-ENTRIES -- THREE-MOVE SWAP THROUGH WS-SWAP-ENTRY,      00046400
046500* THE STANDARD WAY TO EXCHANGE TWO GROUP ITEMS IN COBOL WITHOUT    00046500
046600* A LANGUAGE-LEVEL SWAP VERB.                                      00046600
046700****************************************************************** 00046700
046800 2030-SWAP-ENTRIES.                                                00046800
046900*    STEP 1 -- PARK POSITION I (THE ENTRY ABOUT TO BE              00046900
047000*    OVERWRITTEN) IN THE SCRATCH BUFFER.                           00047000
047100     MOVE RSC-CONTACT-ENTRY(WS-SORT-I)       TO WS-SWAP-ENTRY.     00047100
047200*    STEP 2 -- MOVE THE WINNING CANDIDATE INTO POSITION I.         00047200
047300     MOVE RSC-CONTACT-ENTRY(WS-SORT-MAX-IX)  TO                    00047300
047400             RSC-CONTACT-ENTRY(WS-SORT-I).                         00047400
047500*    STEP 3 -- THE PARKED ORIGINAL OCCUPIES WHERE THE WINNER       00047500
047600*    USED TO BE.                                                   00047600
047700     MOVE WS-SWAP-ENTRY TO RSC-CONTACT-ENTRY(WS-SORT-MAX-IX).      00047700
047800 2030-EXIT.                                                        00047800
047900     EXIT.                                                         00047900
048000                                                                   00048000
048100****************************************************************** 00048100
048200* 2500-WRITE-SCORE-FILE -- ONE SCOREFL RECORD PER TABLE ENTRY,     00048200
048300* IN WHATEVER ORDER WS-SORT-I IS DRIVEN BY 000-MAIN'S VARYING      00048300
048400* PERFORM -- I.E., SORTED ORDER, SINCE THE SORT ALREADY RAN.       00048400
048500****************************************************************** 00048500
048600 2500-WRITE-SCORE-FILE.                                            00048600
048700*    FOUR FIELDS COPIED STRAIGHT ACROSS FROM THE SORTED TABLE      00048700
048800*    ENTRY -- NO EDITING, NO CALCULATION, THIS PARAGRAPH ONLY      00048800
048900*    REFORMATS THE TABLE ENTRY INTO THE SCOREFL RECORD SHAPE.      00048900
049000     MOVE RSCT-CONTACT-ID(WS-SORT-I) TO SCR-CONTACT-ID.            00049000
049100     MOVE RSCT-SCORE(WS-SORT-I)      TO SCR-SCORE.                 00049100
049200     MOVE RSCT-TIER(WS-SORT-I)       TO SCR-TIER.                  00049200
049300     MOVE RSCT-TOTAL-CT(WS-SORT-I)   TO SCR-MSG-COUNT.             00049300
049400     MOVE SPACES                     TO SCR-FILLER.                00049400
049500     WRITE SCORE-RECORD.                                           00049500
049600 2500-EXIT.                                                        00049600
049700     EXIT.                                                         00049700
049800                                                                   00049800
049900****************************************************************** 00049900
050000* 2600-PRINT-REPORT -- DRIVES THE DETAIL LISTING IN SORTED ORDER,  00050000
050100* EMITTING A TIER SUBTOTAL EVERY TIME RSCT-TIER CHANGES, THEN THE  00050100
050200* GRAND TOTALS FOOTING.                                            00050200
050300****************************************************************** 00050300
050400 2600-PRINT-REPORT.                                                00050400
050500*    THE VERY FIRST CALL TO 2650 BELOW WILL ALSO FORCE THE         00050500
050600*    FIRST PAGE HEADING, SINCE WS-LINE-COUNT WAS INITIALIZED TO    00050600
050700*    99 AT THE 77-LEVEL ABOVE -- NO SEPARATE FIRST-TIME SWITCH     00050700
050800*    IS NEEDED HERE.                                               00050800
050900*    WS-PREV-TIER STARTS BLANK SO THE FIRST CONTACT PRINTED        00050900
051000*    NEVER FIRES A SPURIOUS TIER BREAK AT 2650 -- THERE IS NO      00051000
051100*    PRIOR TIER TO BREAK FROM YET.                                 00051100
051200     MOVE SPACES TO WS-PREV-TIER.                                  00051200
051300     MOVE 0      TO WS-TIER-COUNT.                                 00051300
051400     PERFORM 2650-PRINT-ONE-CONTACT THRU 2650-EXIT                 00051400
051500         VARYING WS-SORT-I FROM 1 BY 1                             00051500
051600         UNTIL WS-SORT-I > RSC-CONTACT-COUNT.                      00051600
051700*    THE LAST TIER IN THE TABLE NEVER TRIGGERS A BREAK INSIDE      00051700
051800*    2650 (THERE IS NO NEXT, DIFFERENT TIER TO DETECT), SO ITS     00051800
051900*    SUBTOTAL IS PRINTED HERE EXPLICITLY ONCE THE LOOP ENDS.       00051900
052000     IF WS-PREV-TIER NOT = SPACES                                  00052000
052100         PERFORM 3200-PRINT-TIER-BREAK THRU 3200-EXIT              00052100
052200     END-IF.                                                       00052200
052300     PERFORM 3900-PRINT-GRAND-TOTALS THRU 3900-EXIT.               00052300
052400 2600-EXIT.                                                        00052400
052500     EXIT.                                                         00052500
052600                                                                   00052600
052700****************************************************************** 00052700
052800* 2650-PRINT-ONE-CONTACT -- ONE DETAIL LINE, WITH A TIER BREAK     00052800
052900* FIRED FIRST IF THIS CONTACT'S TIER DIFFERS FROM THE LAST ONE     00052900
053000* PRINTED, AND A PAGE BREAK FIRED FIRST IF THE PAGE IS FULL.       00053000
053100****************************************************************** 00053100
053200 2650-PRINT-ONE-CONTACT.                                           00053200
053300*    TIER CHANGED SINCE THE LAST CONTACT, AND THERE WAS A LAST     00053300
053400*    CONTACT (WS-PREV-TIER NOT BLANK) -- FIRE THE SUBTOTAL FOR     00053400
053500*    THE TIER THAT JUST ENDED, THEN RESET THE RUNNING TOTALS       00053500
053600*    FOR THE NEW TIER.                                             00053600
053700     IF RSCT-TIER(WS-SORT-I) NOT = WS-PREV-TIER                    00053700
053800        AND WS-PREV-TIER NOT = SPACES                              00053800
053900         PERFORM 3200-PRINT-TIER-BREAK THRU 3200-EXIT              00053900
054000         MOVE 0 TO WS-TIER-COUNT                                   00054000
054100         MOVE 0 TO WS-TIER-MSG-TOTAL                               00054100
054200     END-IF.                                                       00054200
054300*    PAGE FULL -- START A NEW PAGE BEFORE THIS DETAIL LINE.        00054300
054400     IF WS-LINE-COUNT >= WS-MAX-LINES-PER-PAGE                     00054400
054500         PERFORM 3000-PRINT-HEADINGS THRU 3000-EXIT                00054500
054600     END-IF.                                                       00054600
054700     PERFORM 3100-PRINT-DETAIL THRU 3100-EXIT.                     00054700
054800     ADD 1 TO WS-TIER-COUNT.                                       00054800
054900     ADD RSCT-TOTAL-CT(WS-SORT-I) TO WS-TIER-MSG-TOTAL.            00054900
055000     MOVE RSCT-TIER(WS-SORT-I) TO WS-PREV-TIER.                    00055000
055100 2650-EXIT.                                                        00055100
055200     EXIT.                                                         00055200
055300                                                                   00055300
055400****************************************************************** 00055400
055500* 3000-PRINT-HEADINGS -- NEW PAGE: TITLE, AS-OF DATE, PERIOD       00055500
055600* LENGTH, COLUMN HEADINGS.  CALLED FROM 2650, 3200 AND 3900 --     00055600
055700* ANY OF THE THREE MAY NEED A FRESH PAGE IF THE PRIOR ONE FILLED   00055700
055800* UP EXACTLY ON A TIER BREAK OR GRAND-TOTAL LINE.                  00055800
055900****************************************************************** 00055900
056000 3000-PRINT-HEADINGS.                                              00056000
056100     ADD 1 TO WS-PAGE-COUNT.                                       00056100
056200     MOVE RSC-ASOF-DATE TO WS-ASOF-DATE.                           00056200
056300     MOVE SPACES TO PRINT-REC.                                     00056300
056400     MOVE SPACES TO PL-HEADING-1.                                  00056400
056500     MOVE WS-PAGE-COUNT TO PH1-PAGE-NO.                            00056500
056600*    TOP-OF-FORM ADVANCES TO LINE 1 OF A FRESH PAGE -- SEE THE     00056600
056700*    SPECIAL-NAMES MNEMONIC DECLARED IN CONFIGURATION SECTION.     00056700
056800     WRITE PRINT-REC FROM PL-HEADING-1 AFTER ADVANCING TOP-OF-FORM.00056800
056900     MOVE SPACES TO PL-HEADING-2.                                  00056900
057000     MOVE WS-ASOF-MM  TO PH2-ASOF-MM.                              00057000
057100     MOVE WS-ASOF-DD  TO PH2-ASOF-DD.                              00057100
057200     MOVE WS-ASOF-CC  TO PH2-ASOF-CC.                              00057200
057300     MOVE WS-ASOF-YY  TO PH2-ASOF-YY.                              00057300
057400     MOVE RSC-PERIOD-DAYS TO PH2-PERIOD-DAYS.                      00057400
057500     WRITE PRINT-REC FROM PL-HEADING-2 AFTER ADVANCING 2 LINES.    00057500
057600     MOVE SPACES TO PL-HEADING-3.                                  00057600
057700     WRITE PRINT-REC FROM PL-HEADING-3 AFTER ADVANCING 2 LINES.    00057700
057800*    RESET THE LINE COUNT TO REFLECT THE FIVE LINES JUST           00057800
057900*    WRITTEN (TITLE, BLANK, SUBHEADING, BLANK, COLUMN HEADINGS).   00057900
058000     MOVE 5 TO WS-LINE-COUNT.                                      00058000
058100 3000-EXIT.                                                        00058100
058200     EXIT.                                                         00058200
058300                                                                   00058300
058400****************************************************************** 00058400
058500* 3100-PRINT-DETAIL -- ONE CONTACT'S LINE, COLUMN ORDER MATCHING   00058500
058600* PL-HEADING-3 EXACTLY: ID, SCORE, TIER, SENT, RECVD, TOTAL,       00058600
058700* LAST-MSG DATE.                                                   00058700
058800****************************************************************** 00058800
058900 3100-PRINT-DETAIL.                                                00058900
059000*    CLEAR THE WHOLE LINE FIRST -- PL-DETAIL'S FILLER AT THE       00059000
059100*    END OTHERWISE CARRIES WHATEVER THE PRIOR REDEFINE (A          00059100
059200*    HEADING OR TIER-BREAK LINE) LEFT IN THOSE BYTES.              00059200
059300     MOVE SPACES TO PL-DETAIL.                                     00059300
059400     MOVE RSCT-CONTACT-ID(WS-SORT-I) TO PD-CONTACT-ID.             00059400
059500     MOVE RSCT-SCORE(WS-SORT-I)      TO PD-SCORE.                  00059500
059600     MOVE RSCT-TIER(WS-SORT-I)       TO PD-TIER.                   00059600
059700     MOVE RSCT-SENT-CT(WS-SORT-I)    TO PD-SENT.                   00059700
059800     MOVE RSCT-RECV-CT(WS-SORT-I)    TO PD-RECVD.                  00059800
059900     MOVE RSCT-TOTAL-CT(WS-SORT-I)   TO PD-TOTAL.                  00059900
060000*    LAST-MSG DATE IS CARRIED AS THREE SEPARATE SUBFIELDS IN       00060000
060100*    RSCTAB (RSCT-LAST-YYYY/MM/DD) RATHER THAN ONE 8-BYTE DATE,    00060100
060200*    SO NO FURTHER REDEFINE IS NEEDED HERE TO SPLIT IT.            00060200
060300     MOVE RSCT-LAST-YYYY(WS-SORT-I)  TO PD-LAST-YYYY.              00060300
060400     MOVE RSCT-LAST-MM(WS-SORT-I)    TO PD-LAST-MM.                00060400
060500     MOVE RSCT-LAST-DD(WS-SORT-I)    TO PD-LAST-DD.                00060500
060600     WRITE PRINT-REC FROM PL-DETAIL AFTER ADVANCING 1 LINE.        00060600
060700     ADD 1 TO WS-LINE-COUNT.                                       00060700
060800 3100-EXIT.                                                        00060800
060900     EXIT.                                                         00060900
061000                                                                   00061000
061100****************************************************************** 00061100
061200* 3200-PRINT-TIER-BREAK -- ONE SUBTOTAL LINE FOR THE TIER THAT     00061200
061300* JUST ENDED, CALLED EITHER FROM 2650 MID-REPORT OR FROM 2600      00061300
061400* FOR THE FINAL TIER ONCE THE DETAIL LOOP IS DONE.                 00061400
061500****************************************************************** 00061500
061600 3200-PRINT-TIER-BREAK.                                            00061600
061700*    A TIER BREAK NEEDS ROOM FOR ITS OWN TWO LINES -- CHECK        00061700
061800*    FOR A FULL PAGE HERE TOO, NOT JUST BEFORE DETAIL LINES.       00061800
061900     IF WS-LINE-COUNT >= WS-MAX-LINES-PER-PAGE                     00061900
062000         PERFORM 3000-PRINT-HEADINGS THRU 3000-EXIT                00062000
062100     END-IF.                                                       00062100
062200     MOVE SPACES TO PL-TIER-BREAK.                                 00062200
062300     MOVE WS-PREV-TIER     TO PTB-TIER-NAME.                       00062300
062400     MOVE WS-TIER-COUNT    TO PTB-CONTACTS.                        00062400
062500     MOVE WS-TIER-MSG-TOTAL TO PTB-MESSAGES.                       00062500
062600     WRITE PRINT-REC FROM PL-TIER-BREAK AFTER ADVANCING 2 LINES.   00062600
062700*    TWO LINES ADVANCED (A BLANK THEN THE SUBTOTAL), SO TWO ARE    00062700
062800*    CHARGED AGAINST THE PAGE'S LINE BUDGET.                       00062800
062900     ADD 2 TO WS-LINE-COUNT.                                       00062900
063000 3200-EXIT.                                                        00063000
063100     EXIT.                                                         00063100
063200                                                                   00063200
063300****************************************************************** 00063300
063400* 3900-PRINT-GRAND-TOTALS -- CONTACTS ANALYZED, MESSAGES           00063400
063500* ACCEPTED/REJECTED/OUT-OF-PERIOD AND RECORDS READ, ONE LINE EACH  00063500
063600* USING THE GRAND-TOTAL LAYOUT.  ADDED BY THE 08/30/07 CHANGE SO   00063600
063700* OPERATIONS COULD SEE A REJECT-COUNT SPIKE WITHOUT HAVING TO      00063700
063800* PULL AND COUNT ERRFILE BY HAND.                                  00063800
063900****************************************************************** 00063900
064000 3900-PRINT-GRAND-TOTALS.                                          00064000
064100*    CHECK FOR A FULL PAGE BEFORE THE FIRST OF THE FIVE LINES      00064100
064200*    -- THE REMAINING FOUR NEVER RE-CHECK, THE FOOTING IS KEPT     00064200
064300*    TOGETHER ON ONE PAGE RATHER THAN SPLIT ACROSS A PAGE BREAK.   00064300
064400     IF WS-LINE-COUNT >= WS-MAX-LINES-PER-PAGE                     00064400
064500         PERFORM 3000-PRINT-HEADINGS THRU 3000-EXIT                00064500
064600     END-IF.                                                       00064600
064700*    LINE 1 OF 5 -- TOTAL DISTINCT CONTACTS SCORED THIS RUN.       00064700
064800*    LISTED FIRST SINCE THE 04/11/11 CHANGE, AT THE REQUEST OF     00064800
064900*    WHOEVER REVIEWS THIS REPORT EACH MORNING.                     00064900
065000     MOVE SPACES TO PL-GRAND-TOTAL.                                00065000
065100     MOVE 'CONTACTS ANALYZED' TO PGT-LABEL.                        00065100
065200     MOVE RSC-CONTACT-COUNT TO PGT-COUNT.                          00065200
065300     WRITE PRINT-REC FROM PL-GRAND-TOTAL AFTER ADVANCING 2 LINES.  00065300
065400*    LINE 2 OF 5 -- MESSAGES THAT CLEARED ALL FIVE 2100 TESTS      00065400
065500*    AND THE PERIOD CHECK AT 2200.                                 00065500
065600     MOVE SPACES TO PL-GRAND-TOTAL.                                00065600
065700     MOVE 'MESSAGES ACCEPTED' TO PGT-LABEL.                        00065700
065800     MOVE RSC-RECORDS-ACCEPTED TO PGT-COUNT.                       00065800
065900     WRITE PRINT-REC FROM PL-GRAND-TOTAL AFTER ADVANCING 1 LINE.   00065900
066000*    LINE 3 OF 5 -- MESSAGES THAT FAILED VALIDATION AT 2100 AND    00066000
066100*    WERE WRITTEN TO ERRFILE.                                      00066100
066200     MOVE SPACES TO PL-GRAND-TOTAL.                                00066200
066300     MOVE 'MESSAGES REJECTED' TO PGT-LABEL.                        00066300
066400     MOVE RSC-RECORDS-REJECTED TO PGT-COUNT.                       00066400
066500     WRITE PRINT-REC FROM PL-GRAND-TOTAL AFTER ADVANCING 1 LINE.   00066500
066600*    LINE 4 OF 5 -- VALID MESSAGES DATED BEFORE THE LOOK-BACK      00066600
066700*    WINDOW, SKIPPED BY 2200 WITHOUT BEING COUNTED AS A REJECT.    00066700
066800     MOVE SPACES TO PL-GRAND-TOTAL.                                00066800
066900     MOVE 'MESSAGES OUT OF PERIOD' TO PGT-LABEL.                   00066900
067000     MOVE RSC-RECORDS-OUT-OF-PERIOD TO PGT-COUNT.                  00067000
067100     WRITE PRINT-REC FROM PL-GRAND-TOTAL AFTER ADVANCING 1 LINE.   00067100
067200*    LINE 5 OF 5 -- TOTAL RECORDS READ FROM MSGFILE THIS RUN.      00067200
067300*    ACCEPTED + REJECTED + OUT-OF-PERIOD MUST FOOT TO THIS         00067300
067400*    NUMBER -- A MISMATCH HERE MEANS A COUNTER WAS MISSED          00067400
067500*    SOMEWHERE IN RSCORE1'S LOAD PASS.                             00067500
067600     MOVE SPACES TO PL-GRAND-TOTAL.                                00067600
067700     MOVE 'RECORDS READ THIS RUN' TO PGT-LABEL.                    00067700
067800     MOVE RSC-RECORDS-READ TO PGT-COUNT.                           00067800
067900     WRITE PRINT-REC FROM PL-GRAND-TOTAL AFTER ADVANCING 1 LINE.   00067900
068000     ADD 6 TO WS-LINE-COUNT.                                       00068000
068100 3900-EXIT.                                                        00068100
068200     EXIT.                                                         00068200
