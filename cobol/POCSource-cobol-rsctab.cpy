000100******************************************************************00000100
000200*                                                                 *00000200
000300*    RSCTAB  -  PER-CONTACT ACCUMULATION TABLE AND RUN TOTALS     *00000300
000400*                                                                 *00000400
000500*    BUILT BY RSCORE1 (MESSAGE STORE LOADER / RELATION ANALYZER)  *00000500
000600*    ONE ENTRY PER DISTINCT CONTACT SEEN IN THE ANALYSIS PERIOD,  *00000600
000700*    MAX 200 ENTRIES (BATCH FLOW RULE -- 201ST IS A FATAL ABORT). *00000700
000800*    PASSED WHOLE, ALONG WITH THE RUN TOTALS, ON THE CALL TO      *00000800
000900*    RSCORE2 (REPORT BUILDER) AT END OF JOB.                      00000900
001000*                                                                 *00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    03/11/94  RGG  0411-04  ORIGINAL LAYOUT, 100 ENTRY TABLE.    *00001300
001400*    07/02/95  RGG  0702-08  TABLE SIZE RAISED TO 200 PER REVISED *00001400
001500*                            ANALYTICS MEMO 95-02.                00001500
001600*    09/22/97  DWS  0922-11  ADDED RSCT-LAST-DATE-YMD REDEFINES   *00001700
001700*                            SO THE REPORT CAN EDIT LAST-MSG      *00001800
001800*                            WITHOUT A SEPARATE DATE-EDIT CALL.   *00001900
001900*    02/03/04  RGG  0203-19  ADDED RSC-RUN-TOTALS GROUP (WAS      *00002000
002000*                            LOCAL TO RSCORE1 ONLY) SO RSCORE2    *00002100
002100*                            CAN PRINT GRAND TOTALS WITHOUT A     *00002200
002200*                            SECOND PARAMETER LIST ON THE CALL.   *00002300
002300*                                                                 *00002400
002400******************************************************************00002500
002500 01  RSC-RUN-TOTALS.                                               00002600
002600     05  RSC-ASOF-DATE              PIC 9(08).                    00002700
002700     05  RSC-PERIOD-DAYS            PIC 9(03).                    00002800
002800     05  RSC-RECORDS-READ           PIC 9(07) COMP-3.              00002900
002900     05  RSC-REJ-BLANK-ID           PIC 9(07) COMP-3.              00003000
003000     05  RSC-REJ-BAD-DIR            PIC 9(07) COMP-3.              00003100
003100     05  RSC-REJ-BAD-TYPE           PIC 9(07) COMP-3.              00003200
003200     05  RSC-REJ-BAD-DATE           PIC 9(07) COMP-3.              00003300
003300     05  RSC-REJ-FUTURE             PIC 9(07) COMP-3.              00003400
003400     05  RSC-RECORDS-REJECTED       PIC 9(07) COMP-3.              00003500
003500     05  RSC-RECORDS-OUT-OF-PERIOD  PIC 9(07) COMP-3.              00003600
003600     05  RSC-RECORDS-ACCEPTED       PIC 9(07) COMP-3.              00003700
003700     05  FILLER                     PIC X(10).                    00003800
003800*                                                                 *00003900
003900 01  RSC-CONTACT-TABLE-AREA.                                      00004000
004000     05  RSC-CONTACT-COUNT          PIC 9(03) COMP-3 VALUE 0.     00004100
004100     05  RSC-CONTACT-ENTRY OCCURS 200 TIMES                       00004200
004200                 INDEXED BY RSC-CX.                                00004300
004300         10  RSCT-CONTACT-ID        PIC X(10).                    00004400
004400         10  RSCT-SENT-CT           PIC 9(05) COMP.                00004500
004500         10  RSCT-RECV-CT           PIC 9(05) COMP.                00004600
004600         10  RSCT-TOTAL-CT          PIC 9(05) COMP.                00004700
004700         10  RSCT-TEXT-LEN-TOTAL    PIC 9(09) COMP.                00004800
004800         10  RSCT-MEDIA-CT          PIC 9(05) COMP.                00004900
004900         10  RSCT-LAST-DATE         PIC 9(08).                    00005000
005000         10  RSCT-LAST-DATE-YMD REDEFINES RSCT-LAST-DATE.         00005100
005100             15  RSCT-LAST-YYYY     PIC 9(04).                    00005200
005200             15  RSCT-LAST-MM       PIC 9(02).                    00005300
005300             15  RSCT-LAST-DD       PIC 9(02).                    00005400
005400         10  RSCT-LAST-SERIAL       PIC S9(09) COMP.               00005500
005500         10  RSCT-SCORE             PIC 9(03)V9(02).               00005600
005600         10  RSCT-TIER              PIC X(08).                    00005700
005700         10  FILLER                 PIC X(05).                    00005800
