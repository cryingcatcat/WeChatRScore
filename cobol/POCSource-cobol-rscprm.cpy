000100******************************************************************00000100
000200*                                                                 *00000200
000300*    RSCPRM  -  RUN CONTROL PARAMETER RECORD  (PARAMETER FILE)    *00000300
000400*                                                                 *00000400
000500*    EXACTLY ONE RECORD.  SETS THE AS-OF DATE AND THE LENGTH OF   *00000500
000600*    THE ANALYSIS WINDOW FOR THIS RUN OF RSCORE1/RSCORE2.         *00000600
000700*                                                                 *00000700
000800*    CHANGE LOG                                                   00000800
000900*    ----------                                                   00000900
001000*    03/11/94  RGG  0411-04  ORIGINAL LAYOUT.                     00001000
001100*    06/14/99  PAT  0614-02  Y2K -- PRM-ASOF CONFIRMED FULL 4-    *00001100
001200*                            DIGIT YEAR.                          00001200
001300*                                                                 *00001300
001400******************************************************************00001400
001500 01  PARAMETER-RECORD.                                            00001500
001600     05  PRM-ASOF                   PIC 9(08).                    00001600
001700     05  PRM-ASOF-YMD REDEFINES PRM-ASOF.                         00001700
001800         10  PRM-ASOF-CC            PIC 9(02).                    00001800
001900         10  PRM-ASOF-YY            PIC 9(02).                    00001900
002000         10  PRM-ASOF-MM            PIC 9(02).                    00002000
002100         10  PRM-ASOF-DD            PIC 9(02).                    00002100
002200     05  PRM-DAYS                   PIC 9(03).                    00002200
002300     05  PRM-FILLER                 PIC X(09).                    00002300
